000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SOLLIM-COB.                                                  
000300 AUTHOR. J KOIKE.                                                         
000400 INSTALLATION. SEGUROS ATLAS S/A.                                         
000500 DATE-WRITTEN. 15/03/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.                    
000800*    SEGUROS ATLAS S / A                                                  
000900*    ANALISTA         :J KOIKE                                            
001000*    PROGRAMADOR(A)   :J KOIKE                                            
001100*    FINALIDADE       :REGRA DE LIMITE DE CAPITAL SEGURADO POR            
001200*                      CLASSIFICACAO DE RISCO E RAMO DE SEGURO            
001300*    DATA             :15/03/1989                                         
001400*    VRS              DATA              DESCRICAO                         
001500*    1.0              15/03/1989        IMPLANTACAO - TABELA              
001600*                                        FIXA DE LIMITES POR              
001700*                                        CLASSIFICACAO X RAMO             
001800*    1.1              22/08/1990        JK  - AJUSTE CASAS                
001900*                                        DECIMAIS DO CAPITAL              
002000*    1.2              04/02/1992        JK  - INCLUSAO RAMO               
002100*                                        EMPRESARIAL                      
002200*    1.3              11/07/1993        MSILVA - REVISAO                  
002300*                                        LIMITES RAMO AUTO                
002400*    1.4              30/01/1995        JK  - MENSAGEM DE                 
002500*                                        RECUSA PASSA A CITAR             
002600*                                        DESCRICAO DO RAMO                
002700*    1.5              19/09/1996        MSILVA - CORRECAO                 
002800*                                        INDICE RAMO RESIDEN-             
002900*                                        CIAL TROCADO COM                 
003000*                                        EMPRESARIAL                      
003100*    1.6              03/06/1998        JK  - CHAMADO 4471                
003200*                                        REVISAO GERAL P/ ANO             
003300*                                        2000 (BUG DO MILENIO)            
003400*    1.7              14/01/1999        JK  - CHAMADO 4512                
003500*                                        CONFIRMADA VIRADA DE             
003600*                                        SECULO SEM IMPACTO -             
003700*                                        TABELA NAO USA DATA              
003800*    1.8              08/05/2001        MSILVA - INCLUSAO                 
003900*                                        CLASSIFICACAO SEM                
004000*                                        INFORMACAO (SCORE                
004100*                                        DE FRAUDE INDISPONI-             
004200*                                        VEL)                             
004300*    1.9              27/11/2003        RAMOS - CHAMADO 5190              
004400*                                        REAJUSTE ANUAL DOS               
004500*                                        LIMITES DA TABELA                
004600*    2.0              12/08/2007        JK  - CHAMADO 5480                
004700*                                        MENSAGEM DE RECUSA               
004800*                                        SAINDO COM BRANCOS NO            
004900*                                        MEIO P/ DESCRICAO QUE            
005000*                                        NAO PREENCHE A PIC DA            
005100*                                        TABELA - STRING PASSA            
005200*                                        A USAR O TAMANHO REAL            
005300*                                        DA DESCRICAO                     
005400*    2.1              29/08/2007        JK  - CHAMADO 5481                
005500*                                        CLASSIFICACAO-PARM E             
005600*                                        CATEGORIA-PARM PASSAM            
005700*                                        A SER CONFERIDAS NA              
005800*                                        CLASSE WS-CLASSE-COD             
005900*                                        (VIDE SPECIAL-NAMES)             
006000*                                        ANTES DE CLASSIFICAR -           
006100*                                        CODIGO COM CARACTERE             
006200*                                        ESTRANHO CAI SEMPRE NO           
006300*                                        DEFAULT (4/5) E GERA             
006400*                                        DISPLAY DE ADVERTENCIA           
006500                                                                          
006600*    ESTE PROGRAMA NAO TEM ARQUIVO - E CHAMADO COMO SUBROTINA             
006700*    (CALL) POR SOLINTK-COB/SOLVALID-COB/SOLPAGTO-COB/                    
006800*    SOLSUBSC-COB SEMPRE QUE UMA SOLICITACAO ENTRA EM VALIDACAO,          
006900*    RECEBENDO A CLASSIFICACAO DE RISCO (VINDA DA API DE                  
007000*    FRAUDES) E O RAMO DO PRODUTO E DEVOLVENDO APROVACAO/                 
007100*    REJEICAO CONTRA A TABELA FIXA DE LIMITES ABAIXO.                     
007200 ENVIRONMENT DIVISION.                                                    
007300*    CLASSE AUXILIAR P/ CONFERIR SE CLASSIFICACAO-PARM/                   
007400*    CATEGORIA-PARM CHEGARAM COM CARACTERE FORA DO PADRAO DOS             
007500*    CODIGOS DA API DE FRAUDES (LETRAS MAIUSCULAS E "_") -                
007600*    TESTADA EM 0100/0200 ANTES DE COMPARAR COM OS LITERAIS               
007700 SPECIAL-NAMES.                                                           
007800     CLASS WS-CLASSE-COD IS 'A' THRU 'Z' '_' ' '.                         
007900                                                                          
008000 DATA DIVISION.                                                           
008100 WORKING-STORAGE SECTION.                                                 
008200*    CONTADORES DE TAMANHO REAL DAS DESCRICOES - VIDE 0400                
008300 77  WS-TAM-CLASSIF          PIC 9(02) COMP.                              
008400 77  WS-TAM-CATEGOR          PIC 9(02) COMP.                              
008500                                                                          
008600*    TABELA FIXA DE LIMITES - LINHA = CLASSIFICACAO DE RISCO              
008700*    COLUNA = RAMO (VIDA/AUTO/RESIDENCIAL/EMPRESARIAL/OUTROS)             
008800*    OS VALORES SAO ATUALIZADOS POR CHAMADO (VIDE VRS ACIMA),             
008900*    NUNCA PELO USUARIO - NAO HA TELA OU ARQUIVO DE PARAMETRO             
009000*    PARA ESTA TABELA, DE PROPOSITO (EVITA ALTERACAO INDEVIDA             
009100*    DE LIMITE DE SUBSCRICAO SEM PASSAR POR CHAMADO FORMAL).              
009200*    LINHA 1 - REGULAR                                                    
009300     05  FILLER              PIC S9(10)V99 VALUE 500000.00.               
009400     05  FILLER              PIC S9(10)V99 VALUE 350000.00.               
009500     05  FILLER              PIC S9(10)V99 VALUE 500000.00.               
009600     05  FILLER              PIC S9(10)V99 VALUE 255000.00.               
009700     05  FILLER              PIC S9(10)V99 VALUE 255000.00.               
009800*    LINHA 2 - ALTO RISCO (LIMITES MAIS BAIXOS)                           
009900     05  FILLER              PIC S9(10)V99 VALUE 125000.00.               
010000     05  FILLER              PIC S9(10)V99 VALUE 250000.00.               
010100     05  FILLER              PIC S9(10)V99 VALUE 150000.00.               
010200     05  FILLER              PIC S9(10)V99 VALUE 125000.00.               
010300     05  FILLER              PIC S9(10)V99 VALUE 125000.00.               
010400*    LINHA 3 - PREFERENCIAL (LIMITES MAIS ALTOS)                          
010500     05  FILLER              PIC S9(10)V99 VALUE 800000.00.               
010600     05  FILLER              PIC S9(10)V99 VALUE 450000.00.               
010700     05  FILLER              PIC S9(10)V99 VALUE 450000.00.               
010800     05  FILLER              PIC S9(10)V99 VALUE 375000.00.               
010900     05  FILLER              PIC S9(10)V99 VALUE 375000.00.               
011000*    LINHA 4 - SEM INFORMACAO (SCORE DE FRAUDE INDISPONIVEL -             
011100*    TRATADA COMO A MAIS CONSERVADORA DAS QUATRO)                         
011200     05  FILLER              PIC S9(10)V99 VALUE 200000.00.               
011300     05  FILLER              PIC S9(10)V99 VALUE 075000.00.               
011400     05  FILLER              PIC S9(10)V99 VALUE 200000.00.               
011500     05  FILLER              PIC S9(10)V99 VALUE 055000.00.               
011600     05  FILLER              PIC S9(10)V99 VALUE 055000.00.               
011700 01  TABELA-LIMITES REDEFINES TABELA-LIMITES-DADOS.                       
011800     05  LIMITE-CLASSIF      OCCURS 4 TIMES                               
011900                             INDEXED BY IX-CLASSIF.                       
012000         10  LIMITE-CATEGORIA OCCURS 5 TIMES                              
012100                             INDEXED BY IX-CATEGOR                        
012200                             PIC S9(10)V99.                               
012300                                                                          
012400*    DESCRICOES HUMANAS DA CLASSIFICACAO (USADAS NA MENSAGEM DE           
012500*    RECUSA - VIDE 0400) NA MESMA ORDEM DE LIMITE-CLASSIF                 
012600 01  DESCRICOES-CLASSIF-DADOS.                                            
012700     05  FILLER              PIC X(14) VALUE 'Regular'.                   
012800     05  FILLER              PIC X(14) VALUE 'Alto Risco'.                
012900     05  FILLER              PIC X(14) VALUE 'Preferencial'.              
013000     05  FILLER              PIC X(14) VALUE 'Sem Informacao'.            
013100 01  DESCRICOES-CLASSIF REDEFINES DESCRICOES-CLASSIF-DADOS.               
013200     05  DESCRICAO-CLASSIF   OCCURS 4 TIMES PIC X(14).                    
013300                                                                          
013400*    DESCRICOES HUMANAS DO RAMO (USADAS NA MENSAGEM DE RECUSA -           
013500*    VIDE 0400) NA MESMA ORDEM DE LIMITE-CATEGORIA                        
013600 01  DESCRICOES-CATEGOR-DADOS.                                            
013700     05  FILLER              PIC X(12) VALUE 'Vida'.                      
013800     05  FILLER              PIC X(12) VALUE 'Auto'.                      
013900     05  FILLER              PIC X(12) VALUE 'Residencial'.               
014000     05  FILLER              PIC X(12) VALUE 'Empresarial'.               
014100     05  FILLER              PIC X(12) VALUE 'Outros'.                    
014200 01  DESCRICOES-CATEGOR REDEFINES DESCRICOES-CATEGOR-DADOS.               
014300     05  DESCRICAO-CATEGOR   OCCURS 5 TIMES PIC X(12).                    
014400                                                                          
014500*    CAMPOS EDITADOS P/ MONTAGEM DA MENSAGEM DE RECUSA (0400) -           
014600*    PONTO (.) COMO SEPARADOR DE CENTAVOS, POIS ESTE PROGRAMA             
014700*    NAO TEM DECIMAL-POINT IS COMMA EM SPECIAL-NAMES                      
014800 01  WS-CAPITAL-EDITADO      PIC ZZZZZZZZZ9.99.                           
014900 01  WS-LIMITE-EDITADO       PIC ZZZZZZZZZ9.99.                           
015000*    WS-TAM-CLASSIF/WS-TAM-CATEGOR (DECLARADOS NO TOPO DA W-S) -          
015100*    EVITAM BRANCOS NO MEIO DA MENSAGEM QUANDO A DESCRICAO NAO            
015200*    PREENCHE TODA A PIC DA TABELA                                        
015300                                                                          
015400 LINKAGE SECTION.                                                         
015500*    PARAMETROS RECEBIDOS DO PROGRAMA CHAMADOR (VIDE CALL EM              
015600*    SOLINTK-COB/SOLVALID-COB/SOLPAGTO-COB/SOLSUBSC-COB)                  
015700 01  CLASSIFICACAO-PARM      PIC X(14).                                   
015800 01  CATEGORIA-PARM          PIC X(12).                                   
015900 01  CAPITAL-SEGURADO-PARM   PIC S9(10)V99.                               
016000*    PARAMETROS DEVOLVIDOS AO PROGRAMA CHAMADOR                           
016100 01  APROVADO-PARM           PIC X(01).                                   
016200     88  CAPITAL-APROVADO        VALUE 'S'.                               
016300     88  CAPITAL-REJEITADO       VALUE 'N'.                               
016400 01  LIMITE-PARM              PIC S9(10)V99.                              
016500 01  MENSAGEM-REJEICAO-PARM   PIC X(150).                                 
016600                                                                          
016700 PROCEDURE DIVISION USING CLASSIFICACAO-PARM CATEGORIA-PARM               
016800           CAPITAL-SEGURADO-PARM APROVADO-PARM LIMITE-PARM                
016900           MENSAGEM-REJEICAO-PARM.                                        
017000                                                                          
017100*    ROTINA PRINCIPAL - CHAMA AS QUATRO ETAPAS DA REGRA NA                
017200*    ORDEM: ACHA A LINHA (CLASSIFICACAO), ACHA A COLUNA                   
017300*    (CATEGORIA/RAMO), LE O LIMITE DA CELULA E COMPARA CONTRA             
017400*    O CAPITAL SEGURADO INFORMADO                                         
017500 0000-PRINCIPAL.                                                          
017600     MOVE SPACES TO MENSAGEM-REJEICAO-PARM.                               
017700     PERFORM 0100-DETERMINA-CLASSIF THRU 0100-EXIT.                       
017800     PERFORM 0200-DETERMINA-CATEGOR THRU 0200-EXIT.                       
017900     PERFORM 0300-OBTER-LIMITE THRU 0300-EXIT.                            
018000     PERFORM 0400-AVALIAR-CAPITAL THRU 0400-EXIT.                         
018100     EXIT PROGRAM.                                                        
018200                                                                          
018300*    CLASSIFICACAO DE RISCO INFORMADA PELA API DE FRAUDES -               
018400*    CADA SET ABAIXO ESCOLHE A LINHA DA TABELA (IX-CLASSIF) E             
018500*    O TAMANHO REAL DA DESCRICAO (WS-TAM-CLASSIF) USADO NA                
018600*    MENSAGEM DE RECUSA - CODIGO NAO RECONHECIDO CAI NO                   
018700*    DEFAULT (SEM INFORMACAO) JA ARMADO NAS DUAS PRIMEIRAS                
018800*    INSTRUCOES                                                           
018900 0100-DETERMINA-CLASSIF.                                                  
019000     IF CLASSIFICACAO-PARM NOT = SPACES                                   
019100        AND CLASSIFICACAO-PARM IS NOT WS-CLASSE-COD                       
019200        DISPLAY 'SOLLIM-COB - CLASSIFICACAO COM CARACTERE '               
019300                'INVALIDO: ' CLASSIFICACAO-PARM.                          
019400     SET IX-CLASSIF TO 4.                                                 
019500     MOVE 14 TO WS-TAM-CLASSIF.                                           
019600     IF CLASSIFICACAO-PARM = 'REGULAR'                                    
019700        SET IX-CLASSIF TO 1                                               
019800        MOVE 07 TO WS-TAM-CLASSIF                                         
019900        GO TO 0100-EXIT.                                                  
020000     IF CLASSIFICACAO-PARM = 'ALTO_RISCO'                                 
020100        SET IX-CLASSIF TO 2                                               
020200        MOVE 10 TO WS-TAM-CLASSIF                                         
020300        GO TO 0100-EXIT.                                                  
020400     IF CLASSIFICACAO-PARM = 'PREFERENCIAL'                               
020500        SET IX-CLASSIF TO 3                                               
020600        MOVE 12 TO WS-TAM-CLASSIF                                         
020700        GO TO 0100-EXIT.                                                  
020800*    NENHUM DOS TRES CODIGOS CONHECIDOS - PERMANECE NO DEFAULT            
020900*    (SEM INFORMACAO) ARMADO ACIMA                                        
021000 0100-EXIT.                                                               
021100     EXIT.                                                                
021200                                                                          
021300*    RAMO (CATEGORIA) DA SOLICITACAO DE APOLICE - MESMA LOGICA            
021400*    DE 0100, SO QUE ESCOLHENDO A COLUNA (IX-CATEGOR) DA TABELA           
021500 0200-DETERMINA-CATEGOR.                                                  
021600     IF CATEGORIA-PARM NOT = SPACES                                       
021700        AND CATEGORIA-PARM IS NOT WS-CLASSE-COD                           
021800        DISPLAY 'SOLLIM-COB - CATEGORIA COM CARACTERE '                   
021900                'INVALIDO: ' CATEGORIA-PARM.                              
022000     SET IX-CATEGOR TO 5.                                                 
022100     MOVE 06 TO WS-TAM-CATEGOR.                                           
022200     IF CATEGORIA-PARM = 'VIDA'                                           
022300        SET IX-CATEGOR TO 1                                               
022400        MOVE 04 TO WS-TAM-CATEGOR                                         
022500        GO TO 0200-EXIT.                                                  
022600     IF CATEGORIA-PARM = 'AUTO'                                           
022700        SET IX-CATEGOR TO 2                                               
022800        MOVE 04 TO WS-TAM-CATEGOR                                         
022900        GO TO 0200-EXIT.                                                  
023000     IF CATEGORIA-PARM = 'RESIDENCIAL'                                    
023100        SET IX-CATEGOR TO 3                                               
023200        MOVE 11 TO WS-TAM-CATEGOR                                         
023300        GO TO 0200-EXIT.                                                  
023400     IF CATEGORIA-PARM = 'EMPRESARIAL'                                    
023500        SET IX-CATEGOR TO 4                                               
023600        MOVE 11 TO WS-TAM-CATEGOR                                         
023700        GO TO 0200-EXIT.                                                  
023800*    NENHUM DOS QUATRO RAMOS CONHECIDOS - PERMANECE NO DEFAULT            
023900*    (OUTROS) ARMADO ACIMA                                                
024000 0200-EXIT.                                                               
024100     EXIT.                                                                
024200                                                                          
024300*    LE NA TABELA O LIMITE DA CELULA (LINHA=CLASSIFICACAO,                
024400*    COLUNA=RAMO) JA POSICIONADA PELOS DOIS PARAGRAFOS ANTERIORES         
024500 0300-OBTER-LIMITE.                                                       
024600     MOVE LIMITE-CATEGORIA(IX-CLASSIF IX-CATEGOR)                         
024700          TO LIMITE-PARM.                                                 
024800 0300-EXIT.                                                               
024900     EXIT.                                                                
025000                                                                          
025100*    APROVA QUANDO O CAPITAL SEGURADO NAO ULTRAPASSA O LIMITE -           
025200*    O PROPRIO VALOR DO LIMITE E UM CAPITAL PERMITIDO                     
025300 0400-AVALIAR-CAPITAL.                                                    
025400     IF CAPITAL-SEGURADO-PARM NOT > LIMITE-PARM                           
025500        SET CAPITAL-APROVADO TO TRUE                                      
025600        GO TO 0400-EXIT.                                                  
025700     SET CAPITAL-REJEITADO TO TRUE                                        
025800*    EDITA OS DOIS VALORES NUMERICOS ANTES DE ENTRAR NA STRING -          
025900*    STRING NAO EDITA, SO CONCATENA O QUE JA ESTIVER NO FORMATO           
026000*    DE EXIBICAO DESEJADO                                                 
026100     MOVE CAPITAL-SEGURADO-PARM TO WS-CAPITAL-EDITADO                     
026200     MOVE LIMITE-PARM TO WS-LIMITE-EDITADO                                
026300*    MONTA A MENSAGEM DE RECUSA NO FORMATO PADRAO DO SISTEMA -            
026400*    REFERENCIA (1:WS-TAM-...) EVITA OS BRANCOS DE PREENCHIMENTO          
026500*    DA TABELA DE DESCRICOES (VIDE VRS 2.0/CHAMADO 5480)                  
026600     STRING 'Capital segurado de R$ ' DELIMITED BY SIZE                   
026700            WS-CAPITAL-EDITADO DELIMITED BY SIZE                          
026800            ' excede o limite de R$ ' DELIMITED BY SIZE                   
026900            WS-LIMITE-EDITADO DELIMITED BY SIZE                           
027000            ' para cliente ' DELIMITED BY SIZE                            
027100            DESCRICAO-CLASSIF(IX-CLASSIF)(1:WS-TAM-CLASSIF)               
027200                 DELIMITED BY SIZE                                        
027300            ' em seguro ' DELIMITED BY SIZE                               
027400            DESCRICAO-CATEGOR(IX-CATEGOR)(1:WS-TAM-CATEGOR)               
027500                 DELIMITED BY SIZE                                        
027600       INTO MENSAGEM-REJEICAO-PARM.                                       
027700 0400-EXIT.                                                               
027800     EXIT.                                                                
