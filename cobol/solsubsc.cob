000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SOLSUBSC-COB.                                                
000300 AUTHOR. M SILVA.                                                         
000400 INSTALLATION. SEGUROS ATLAS S/A.                                         
000500 DATE-WRITTEN. 19/09/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.                    
000800*    SEGUROS ATLAS S / A                                                  
000900*    ANALISTA         :M SILVA                                            
001000*    PROGRAMADOR(A)   :M SILVA                                            
001100*    FINALIDADE       :APLICA A DECISAO DE SUBSCRICAO SOBRE               
001200*                      SOLICITACOES PENDENTES DE AUTORIZACAO              
001300*    DATA             :19/09/1990                                         
001400*                                                                         
001500*    ESTE E O QUARTO E ULTIMO PASSO DO LOTE NOTURNO, RODA DEPOIS          
001600*    DE SOLPAGTO-COB. ELE LE SUBSCR.DAT, UM ARQUIVO SEQUENCIAL            
001700*    GERADO FORA DESTE JOB PELA AREA DE SUBSCRICAO (ANALISE               
001800*    MANUAL OU AUTOMATIZADA DO RISCO), E PARA CADA LINHA APLICA           
001900*    A DECISAO SOBRE A SOLICITACAO CORRESPONDENTE EM                      
002000*    SOLICIT.DAT. SE A SOLICITACAO ESTIVER "PENDENTE", A                  
002100*    DECISAO A LEVA PARA UM STATUS TERMINAL: "APROVADA" OU                
002200*    "REJEITADA". NENHUM DOS DOIS STATUS TERMINAIS E REVISTO              
002300*    POR ESTE OU POR QUALQUER OUTRO PROGRAMA DO LOTE NOTURNO.             
002400*                                                                         
002500*    VRS              DATA              DESCRICAO                         
002600*    1.0              19/09/1990        IMPLANTACAO - LE                  
002700*                                        SUBSCR.DAT, APROVA               
002800*                                        OU REJEITA                       
002900*    1.1              05/04/1993        MS  - MOTIVO DE                   
003000*                                        REJEICAO EM BRANCO               
003100*                                        PASSA A USAR TEXTO               
003200*                                        PADRAO                           
003300*    1.2              12/12/1995        JK  - EVENTO PARA                 
003400*                                        SOLICITACAO QUE NAO              
003500*                                        ESTA PENDENTE E                  
003600*                                        DESCARTADO                       
003700*    1.3              27/05/1998        MS  - CHAMADO 4471                
003800*                                        REVISAO GERAL P/ ANO             
003900*                                        2000 (BUG DO MILENIO)            
004000*    1.4              11/02/1999        MS  - CHAMADO 4512                
004100*                                        VIRADA DE SECULO TES-            
004200*                                        TADA, SEM PENDENCIAS             
004300*    1.5              30/10/2006        RAMOS - CHAMADO 5340              
004400*                                        AMBAS AS DECISOES                
004500*                                        (APROVADA/REJEITADA)             
004600*                                        PASSAM A GRAVAR                  
004700*                                        FINISHED-AT (ANTES SO            
004800*                                        A REJEICAO GRAVAVA)              
004900*    1.6              29/08/2007        JK  - CHAMADO 5481                
005000*                                        INCLUIDO SPECIAL-NAMES           
005100*                                        COM CLASSE DE TESTE              
005200*                                        WS-CLASSE-HEXA (MESMA            
005300*                                        IDEIA DE SOLINTK-COB,            
005400*                                        SOLVALID-COB E                   
005500*                                        SOLPAGTO-COB) E                  
005600*                                        SEPARADO 0000-PRINCIPAL          
005700*                                        DO ANTIGO 0100-ABRE-             
005800*                                        ARQUIVOS, PARA PADRO-            
005900*                                        NIZAR COM O RESTO DO             
006000*                                        LOTE NOTURNO                     
006100*                                                                         
006200*    OBSERVACAO GERAL: SUBSCR.DAT NAO TEM CHAVE (LINE SEQUENTIAL          
006300*    DESDE A IMPLANTACAO) - SE UMA MESMA SOLICITACAO APARECER             
006400*    DUAS VEZES NO ARQUIVO, A SEGUNDA OCORRENCIA CAI NA REGRA DA          
006500*    VRS 1.2 (STATUS JA NAO E MAIS "PENDENTE", DESCARTADA).               
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800*    CLASSE DE TESTE HEXADECIMAL, MESMA USADA EM SOLINTK-COB,             
006900*    SOLVALID-COB E SOLPAGTO-COB, PARA CONFERIR O PRIMEIRO                
007000*    BLOCO DO REQUEST-ID ANTES DE APLICAR A DECISAO DE                    
007100*    SUBSCRICAO. NAO TEM NENHUMA RELACAO COM LOCALE OU MOEDA.             
007200 SPECIAL-NAMES.                                                           
007300     CLASS WS-CLASSE-HEXA IS '0' THRU '9'                                 
007400                              'A' THRU 'F'                                
007500                              'a' THRU 'f'.                               
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800*    SOLICIT.DAT - VIDE COMENTARIO COMPLETO EM SOLINTK-COB.               
007900     SELECT SOLICIT ASSIGN TO DISK                                        
008000                 ORGANIZATION INDEXED                                     
008100                 ACCESS MODE DYNAMIC                                      
008200                 RECORD KEY CHAVE-SOLICITACAO                             
008300                 FILE STATUS WS-STATUS-SOL.                               
008400*                                                                         
008500*    HISTORIC.DAT - DIARIO DE BORDO, SOMENTE ACRESCIMO. ESTE              
008600*    PROGRAMA GRAVA O ULTIMO EVENTO DO CICLO DE VIDA DA                   
008700*    SOLICITACAO (SEQUENCIA 4).                                           
008800     SELECT HISTORIC ASSIGN TO DISK                                       
008900                 ORGANIZATION LINE SEQUENTIAL                             
009000                 FILE STATUS WS-STATUS-HIST.                              
009100*                                                                         
009200*    SUBSCR.DAT - ARQUIVO DE ENTRADA COM AS DECISOES DE                   
009300*    SUBSCRICAO DO DIA, SEQUENCIAL DESDE A IMPLANTACAO (A AREA            
009400*    DE SUBSCRICAO NUNCA PRECISOU DE ACESSO ALEATORIO A ESTE              
009500*    ARQUIVO, SO GRAVACAO SEQUENCIAL).                                    
009600     SELECT SUBSCR ASSIGN TO DISK                                         
009700                 ORGANIZATION LINE SEQUENTIAL                             
009800                 FILE STATUS WS-STATUS-SUB.                               
009900*                                                                         
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200*                                                                         
010300*    RECORD LAYOUT - SOLICITACAO DE APOLICE (MESTRE) - VIDE               
010400*    DESCRICAO COMPLETA DE CADA CAMPO EM SOLINTK-COB. ESTE                
010500*    PROGRAMA SO LE O CAMPO STATUS E, QUANDO APLICA A DECISAO,            
010600*    REESCREVE STATUS E FINISHED-AT.                                      
010700 FD  SOLICIT                                                              
010800     LABEL RECORD STANDARD                                                
010900     VALUE OF FILE-ID 'SOLICIT.DAT'                                       
011000     RECORD CONTAINS 1668 CHARACTERS.                                     
011100 01  REG-SOLICITACAO.                                                     
011200     05  CHAVE-SOLICITACAO.                                               
011300         10  REQUEST-ID          PIC X(36).                               
011400     05  REQUEST-ID-R REDEFINES CHAVE-SOLICITACAO.                        
011500         10  REQID-SEG1          PIC X(08).                               
011600         10  FILLER              PIC X(01).                               
011700         10  REQID-SEG2          PIC X(04).                               
011800         10  FILLER              PIC X(01).                               
011900         10  REQID-SEG3          PIC X(04).                               
012000         10  FILLER              PIC X(01).                               
012100         10  REQID-SEG4          PIC X(04).                               
012200         10  FILLER              PIC X(01).                               
012300         10  REQID-SEG5          PIC X(12).                               
012400     05  CUSTOMER-ID             PIC X(36).                               
012500     05  PRODUCT-ID              PIC X(20).                               
012600     05  CATEGORY                PIC X(12).                               
012700     05  SALES-CHANNEL           PIC X(20).                               
012800     05  PAYMENT-METHOD          PIC X(20).                               
012900     05  TOTAL-MONTHLY-PREMIUM   PIC S9(08)V9(02).                        
013000     05  INSURED-AMOUNT          PIC S9(10)V9(02).                        
013100     05  COVERAGE-COUNT          PIC 9(02).                               
013200     05  COVERAGE-TABLE OCCURS 20 TIMES.                                  
013300         10  COVERAGE-NAME       PIC X(30).                               
013400         10  COVERAGE-AMOUNT     PIC S9(10)V9(02).                        
013500     05  ASSISTANCE-COUNT        PIC 9(02).                               
013600     05  ASSISTANCE-TABLE OCCURS 20 TIMES.                                
013700         10  ASSISTANCE-NAME     PIC X(30).                               
013800*    CICLO DE VIDA DA SOLICITACAO - ESTE PROGRAMA SO ATUA QUANDO          
013900*    ENCONTRA "PENDENTE" (VIDE SOLPAGTO-COB) E GRAVA "APROVADA"           
014000*    OU "REJEITADA" - AMBOS STATUS TERMINAIS.                             
014100     05  STATUS                  PIC X(10).                               
014200     05  CREATED-AT              PIC X(19).                               
014300     05  CREATED-AT-R REDEFINES CREATED-AT.                               
014400         10  CREATED-ANO         PIC X(04).                               
014500         10  FILLER              PIC X(01).                               
014600         10  CREATED-MES         PIC X(02).                               
014700         10  FILLER              PIC X(01).                               
014800         10  CREATED-DIA         PIC X(02).                               
014900         10  FILLER              PIC X(01).                               
015000         10  CREATED-HORA        PIC X(02).                               
015100         10  FILLER              PIC X(01).                               
015200         10  CREATED-MIN         PIC X(02).                               
015300         10  FILLER              PIC X(01).                               
015400         10  CREATED-SEG         PIC X(02).                               
015500*    FINISHED-AT - GRAVADO POR ESTE PROGRAMA NOS DOIS CAMINHOS            
015600*    (APROVADA OU REJEITADA) DESDE O CHAMADO 5340, VRS 1.5.               
015700     05  FINISHED-AT             PIC X(19).                               
015800     05  FINISHED-AT-R REDEFINES FINISHED-AT.                             
015900         10  FINISHED-ANO        PIC X(04).                               
016000         10  FILLER              PIC X(01).                               
016100         10  FINISHED-MES        PIC X(02).                               
016200         10  FILLER              PIC X(01).                               
016300         10  FINISHED-DIA        PIC X(02).                               
016400         10  FILLER              PIC X(01).                               
016500         10  FINISHED-HORA       PIC X(02).                               
016600         10  FILLER              PIC X(01).                               
016700         10  FINISHED-MIN        PIC X(02).                               
016800         10  FILLER              PIC X(01).                               
016900         10  FINISHED-SEG        PIC X(02).                               
017000     05  FILLER                  PIC X(10) VALUE SPACES.                  
017100*                                                                         
017200*    RECORD LAYOUT - HISTORICO DE SOLICITACAO - VIDE SOLINTK-COB.         
017300 FD  HISTORIC                                                             
017400     LABEL RECORD STANDARD                                                
017500     VALUE OF FILE-ID 'HISTORIC.DAT'                                      
017600     RECORD CONTAINS 174 CHARACTERS.                                      
017700 01  REG-HISTORICO.                                                       
017800     05  HIST-REQUEST-ID         PIC X(36).                               
017900     05  HIST-SEQ-NO             PIC 9(04).                               
018000     05  HIST-STATUS             PIC X(10).                               
018100     05  HIST-TIMESTAMP          PIC X(19).                               
018200     05  HIST-OBSERVATION        PIC X(100).                              
018300     05  FILLER                  PIC X(05) VALUE SPACES.                  
018400*                                                                         
018500*    RECORD LAYOUT - DECISAO DE SUBSCRICAO                                
018600*    UMA LINHA POR SOLICITACAO ANALISADA PELA AREA DE                     
018700*    SUBSCRICAO. O MOTIVO DE REJEICAO SO TEM SENTIDO QUANDO O             
018800*    FLAG E 'N' - QUANDO A DECISAO E APROVAR, O CAMPO VEM EM              
018900*    BRANCO E NAO E USADO.                                                
019000 FD  SUBSCR                                                               
019100     LABEL RECORD STANDARD                                                
019200     VALUE OF FILE-ID 'SUBSCR.DAT'                                        
019300     RECORD CONTAINS 142 CHARACTERS.                                      
019400 01  REG-SUBSCRICAO.                                                      
019500     05  SUBSCR-REQUEST-ID        PIC X(36).                              
019600*    FLAG DE DECISAO - 'Y' APROVA, 'N' REJEITA. QUALQUER OUTRO            
019700*    VALOR E TRATADO COMO REJEICAO PELA FALTA DO 88 SUBSCR-               
019800*    AUTORIZADA EM 0300-LE-SUBSCRICAO.                                    
019900     05  SUBSCR-AUTORIZADO-FLAG   PIC X(01).                              
020000         88  SUBSCR-AUTORIZADA        VALUE 'Y'.                          
020100         88  SUBSCR-NEGADA            VALUE 'N'.                          
020200     05  SUBSCR-MOTIVO-REJEICAO   PIC X(100).                             
020300     05  FILLER                   PIC X(05) VALUE SPACES.                 
020400*                                                                         
020500 WORKING-STORAGE SECTION.                                                 
020600*    ITEM 77 - NUMERO DE SEQUENCIA DO EVENTO DE HISTORICO GRAVADO         
020700*    POR ESTE PROGRAMA (SEMPRE 4, O ULTIMO DO CICLO DE VIDA).             
020800*    FICA NO TOPO DA WORKING-STORAGE, CONFORME O PADRAO DA CASA.          
020900 77  WS-HIST-SEQ-NO               PIC 9(04) COMP.                         
021000*    STATUS DE ARQUIVO DOS TRES ARQUIVOS MANIPULADOS. '00' =              
021100*    SUCESSO, '10' = FIM DE ARQUIVO, '23' = CHAVE NAO ENCONTRADA,         
021200*    DEMAIS VALORES SAO ERRO DE I-O GENUINO.                              
021300 01  WS-STATUS-SOL               PIC X(02) VALUE SPACES.                  
021400 01  WS-STATUS-HIST              PIC X(02) VALUE SPACES.                  
021500 01  WS-STATUS-SUB               PIC X(02) VALUE SPACES.                  
021600*    LIGADA QUANDO A LEITURA DE SUBSCR.DAT CHEGA NO AT END -              
021700*    CONTROLA O PERFORM...UNTIL DE 0000-PRINCIPAL.                        
021800 01  WS-FIM-SUBSCRICAO            PIC X(01) VALUE 'N'.                    
021900     88  FIM-SUBSCRICAO               VALUE 'S'.                          
022000*    AREA DE TRABALHO PARA O MOTIVO DE REJEICAO - USADA PARA              
022100*    SUBSTITUIR O TEXTO EM BRANCO PELO PADRAO (VRS 1.1).                  
022200 01  WS-MOTIVO-REJEICAO           PIC X(100).                             
022300*                                                                         
022400*    DATA E HORA DO SISTEMA OPERACIONAL.                                  
022500 01  WS-DATA-SISTEMA.                                                     
022600     05  WS-DATA-AA               PIC 9(02).                              
022700     05  WS-DATA-MM                PIC 9(02).                             
022800     05  WS-DATA-DD                PIC 9(02).                             
022900 01  WS-HORA-SISTEMA.                                                     
023000     05  WS-HORA-HH                PIC 9(02).                             
023100     05  WS-HORA-MN                PIC 9(02).                             
023200     05  WS-HORA-SS                PIC 9(02).                             
023300     05  WS-HORA-CS                PIC 9(02).                             
023400*    SECULO CALCULADO - VIDE CHAMADO 4471, VRS 1.3.                       
023500 01  WS-SECULO                    PIC 9(02) COMP.                         
023600*    TIMESTAMP MONTADO NO FORMATO AAAA-MM-DD.HH.MM.SS, USADO              
023700*    TANTO EM FINISHED-AT QUANTO EM HIST-TIMESTAMP.                       
023800 01  WS-TIMESTAMP-MONTADO.                                                
023900     05  WS-TS-ANO                 PIC 9(04).                             
024000     05  FILLER                    PIC X(01) VALUE '-'.                   
024100     05  WS-TS-MES                 PIC 9(02).                             
024200     05  FILLER                    PIC X(01) VALUE '-'.                   
024300     05  WS-TS-DIA                 PIC 9(02).                             
024400     05  FILLER                    PIC X(01) VALUE '-'.                   
024500     05  WS-TS-HORA                PIC 9(02).                             
024600     05  FILLER                    PIC X(01) VALUE '.'.                   
024700     05  WS-TS-MIN                 PIC 9(02).                             
024800     05  FILLER                    PIC X(01) VALUE '.'.                   
024900     05  WS-TS-SEG                 PIC 9(02).                             
025000*                                                                         
025100 PROCEDURE DIVISION.                                                      
025200*                                                                         
025300*    PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, VARRE SUBSCR.DAT             
025400*    INTEIRO E ENCERRA. RODA UMA VEZ POR CICLO DE LOTE NOTURNO,           
025500*    DEPOIS DE SOLPAGTO-COB - ULTIMO PASSO DO LOTE. ATE A VRS 1.6         
025600*    ESTA ABERTURA/LACO/FECHAMENTO FICAVA TUDO DENTRO DE 0100-            
025700*    ABRE-ARQUIVOS - SEPARAMOS PARA PADRONIZAR COM O RESTO DO             
025800*    LOTE NOTURNO (SOLINTK-COB/SOLVALID-COB/SOLPAGTO-COB).                
025900 0000-PRINCIPAL.                                                          
026000     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.                           
026100     PERFORM 0300-LE-SUBSCRICAO THRU 0300-EXIT                            
026200         UNTIL FIM-SUBSCRICAO.                                            
026300     PERFORM 0900-ENCERRA-ARQUIVOS THRU 0900-EXIT.                        
026400     STOP RUN.                                                            
026500*                                                                         
026600*    SOLICIT.DAT EM I-O (PRECISA REESCREVER), HISTORIC.DAT EM             
026700*    EXTEND E SUBSCR.DAT EM INPUT.                                        
026800 0100-ABRE-ARQUIVOS.                                                      
026900*    SOLICIT.DAT EM I-O PORQUE VAMOS REESCREVER STATUS E                  
027000*    FINISHED-AT.                                                         
027100     OPEN I-O SOLICIT.                                                    
027200     IF WS-STATUS-SOL NOT = '00'                                          
027300        DISPLAY 'SOLSUBSC-COB - ERRO ABERTURA SOLICIT.DAT '               
027400                WS-STATUS-SOL                                             
027500        STOP RUN.                                                         
027600*    HISTORIC.DAT EM EXTEND - NUNCA REGRAVAMOS UM EVENTO JA               
027700*    GRAVADO, SO ACRESCENTAMOS NOVOS NO FIM DO ARQUIVO.                   
027800     OPEN EXTEND HISTORIC.                                                
027900     IF WS-STATUS-HIST NOT = '00'                                         
028000        DISPLAY 'SOLSUBSC-COB - ERRO ABERTURA HISTORIC.DAT '              
028100                WS-STATUS-HIST                                            
028200        STOP RUN.                                                         
028300*    SUBSCR.DAT EM INPUT - ESTE PROGRAMA SO LE, QUEM GRAVA E A            
028400*    AREA DE SUBSCRICAO, FORA DESTE JOB.                                  
028500     OPEN INPUT SUBSCR.                                                   
028600     IF WS-STATUS-SUB NOT = '00'                                          
028700        DISPLAY 'SOLSUBSC-COB - ERRO ABERTURA SUBSCR.DAT '                
028800                WS-STATUS-SUB                                             
028900        STOP RUN.                                                         
029000 0100-EXIT.                                                               
029100     EXIT.                                                                
029200*                                                                         
029300*    CORACAO DO PROGRAMA - PARA CADA DECISAO DE SUBSCRICAO,               
029400*    LOCALIZA A SOLICITACAO PELA CHAVE E, SE ELA AINDA ESTIVER            
029500*    "PENDENTE", APLICA A DECISAO. UMA SOLICITACAO QUE NAO                
029600*    ESTA "PENDENTE" E EVENTO FORA DE ORDEM E E DESCARTADA                
029700*    (VRS 1.2) - POR EXEMPLO, UMA DECISAO QUE CHEGOU ANTES DA             
029800*    CONFIRMACAO DE PAGAMENTO TERMINAR.                                   
029900 0300-LE-SUBSCRICAO.                                                      
030000     READ SUBSCR                                                          
030100         AT END                                                           
030200            MOVE 'S' TO WS-FIM-SUBSCRICAO                                 
030300            GO TO 0300-EXIT.                                              
030400*    ERRO DE I-O GENUINO NA LEITURA - NAO E FIM DE ARQUIVO, MAS           
030500*    ENCERRA O LACO DA MESMA FORMA, POR SEGURANCA.                        
030600     IF WS-STATUS-SUB NOT = '00'                                          
030700        DISPLAY 'SOLSUBSC-COB - ERRO LEITURA SUBSCR.DAT '                 
030800                WS-STATUS-SUB                                             
030900        MOVE 'S' TO WS-FIM-SUBSCRICAO                                     
031000        GO TO 0300-EXIT.                                                  
031100*    A CHAVE DE ACESSO AO MESTRE E A PROPRIA REQUEST-ID -                 
031200*    MOVEMOS PARA O CAMPO DO REGISTRO ANTES DO READ PARA QUE O            
031300*    ACESSO DINAMICO ENXERGUE O VALOR CERTO.                              
031400     MOVE SUBSCR-REQUEST-ID TO REQUEST-ID.                                
031500     READ SOLICIT RECORD                                                  
031600         INVALID KEY                                                      
031700*    DECISAO SEM SOLICITACAO CORRESPONDENTE - NAO DEVERIA                 
031800*    ACONTECER EM PRODUCAO, MAS E IGNORADA SEM ABORTAR O LOTE.            
031900            GO TO 0300-EXIT.                                              
032000     IF REQID-SEG1 IS NOT WS-CLASSE-HEXA                                  
032100        DISPLAY 'SOLSUBSC-COB - REQUEST-ID COM SEGMENTO NAO '             
032200                'HEXADECIMAL: ' REQUEST-ID.                               
032300     IF STATUS NOT = 'PENDENTE'                                           
032400        GO TO 0300-EXIT.                                                  
032500     PERFORM 0700-MONTA-TIMESTAMP THRU 0700-EXIT.                         
032600     IF SUBSCR-AUTORIZADA                                                 
032700        PERFORM 0500-SUBSCRICAO-APROVADA THRU 0500-EXIT                   
032800        GO TO 0300-EXIT.                                                  
032900*    QUALQUER VALOR DE FLAG DIFERENTE DE 'Y' - INCLUSIVE 'N' OU           
033000*    CARACTER INVALIDO - CAI NA REJEICAO POR FALTA DO 88                  
033100*    SUBSCR-AUTORIZADA.                                                   
033200     PERFORM 0600-SUBSCRICAO-NEGADA THRU 0600-EXIT.                       
033300 0300-EXIT.                                                               
033400     EXIT.                                                                
033500*                                                                         
033600*    SUBSCRICAO APROVADA - A SOLICITACAO PASSA DE "PENDENTE"              
033700*    PARA O STATUS TERMINAL "APROVADA" E GANHA O ULTIMO EVENTO            
033800*    DE HISTORICO DO CICLO DE VIDA. FINISHED-AT E GRAVADO DESDE           
033900*    O CHAMADO 5340, VRS 1.5.                                             
034000 0500-SUBSCRICAO-APROVADA.                                                
034100     MOVE 'APROVADA' TO STATUS.                                           
034200     MOVE WS-TIMESTAMP-MONTADO TO FINISHED-AT.                            
034300     REWRITE REG-SOLICITACAO.                                             
034400*    SE A REWRITE FALHAR, NAO GRAVAMOS O EVENTO DE HISTORICO -            
034500*    O REGISTRO MESTRE E A FONTE DA VERDADE DO STATUS.                    
034600     IF WS-STATUS-SOL NOT = '00'                                          
034700        DISPLAY 'SOLSUBSC-COB - ERRO REWRITE SOLICIT.DAT '                
034800                WS-STATUS-SOL                                             
034900        GO TO 0500-EXIT.                                                  
035000*    SEQUENCIA SEMPRE 4 - OS EVENTOS 1, 2 E 3 JA FORAM GRAVADOS           
035100*    POR SOLINTK-COB, SOLVALID-COB E SOLPAGTO-COB.                        
035200     MOVE 4 TO WS-HIST-SEQ-NO.                                            
035300     MOVE REQUEST-ID TO HIST-REQUEST-ID.                                  
035400     MOVE WS-HIST-SEQ-NO TO HIST-SEQ-NO.                                  
035500     MOVE 'APROVADA' TO HIST-STATUS.                                      
035600     MOVE WS-TIMESTAMP-MONTADO TO HIST-TIMESTAMP.                         
035700     MOVE 'Subscricao autorizada' TO HIST-OBSERVATION.                    
035800     WRITE REG-HISTORICO.                                                 
035900 0500-EXIT.                                                               
036000     EXIT.                                                                
036100*                                                                         
036200*    SUBSCRICAO NEGADA - A SOLICITACAO PASSA DE "PENDENTE" PARA           
036300*    O STATUS TERMINAL "REJEITADA". MOTIVO EM BRANCO RECEBE               
036400*    TEXTO PADRAO DESDE A VRS 1.1 - A AREA DE SUBSCRICAO NEM              
036500*    SEMPRE PREENCHE O MOTIVO QUANDO REJEITA.                             
036600 0600-SUBSCRICAO-NEGADA.                                                  
036700     MOVE SUBSCR-MOTIVO-REJEICAO TO WS-MOTIVO-REJEICAO.                   
036800     IF WS-MOTIVO-REJEICAO = SPACES                                       
036900        MOVE 'Subscricao negada pelo subscritor'                          
037000             TO WS-MOTIVO-REJEICAO.                                       
037100     MOVE 'REJEITADA' TO STATUS.                                          
037200     MOVE WS-TIMESTAMP-MONTADO TO FINISHED-AT.                            
037300     REWRITE REG-SOLICITACAO.                                             
037400     IF WS-STATUS-SOL NOT = '00'                                          
037500        DISPLAY 'SOLSUBSC-COB - ERRO REWRITE SOLICIT.DAT '                
037600                WS-STATUS-SOL                                             
037700        GO TO 0600-EXIT.                                                  
037800     MOVE 4 TO WS-HIST-SEQ-NO.                                            
037900     MOVE REQUEST-ID TO HIST-REQUEST-ID.                                  
038000     MOVE WS-HIST-SEQ-NO TO HIST-SEQ-NO.                                  
038100     MOVE 'REJEITADA' TO HIST-STATUS.                                     
038200     MOVE WS-TIMESTAMP-MONTADO TO HIST-TIMESTAMP.                         
038300     MOVE WS-MOTIVO-REJEICAO TO HIST-OBSERVATION.                         
038400     WRITE REG-HISTORICO.                                                 
038500 0600-EXIT.                                                               
038600     EXIT.                                                                
038700*                                                                         
038800*    ROTINA DE SECULO INCLUIDA NO CHAMADO 4471 (VIDE VRS 1.3),            
038900*    TESTADA NA VIRADA DO ANO 2000 (VRS 1.4) SEM PENDENCIAS.              
039000 0700-MONTA-TIMESTAMP.                                                    
039100     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
039200     ACCEPT WS-HORA-SISTEMA FROM TIME.                                    
039300     IF WS-DATA-AA < 50                                                   
039400        MOVE 20 TO WS-SECULO                                              
039500        GO TO 0710-COMPOE.                                                
039600     MOVE 19 TO WS-SECULO.                                                
039700*    SECULO 20 OU 21 DECIDIDO PELO PIVOT 50 (VRS 1.3/1.4).                
039800 0710-COMPOE.                                                             
039900     COMPUTE WS-TS-ANO = WS-SECULO * 100 + WS-DATA-AA.                    
040000     MOVE WS-DATA-MM TO WS-TS-MES.                                        
040100     MOVE WS-DATA-DD TO WS-TS-DIA.                                        
040200     MOVE WS-HORA-HH TO WS-TS-HORA.                                       
040300     MOVE WS-HORA-MN TO WS-TS-MIN.                                        
040400     MOVE WS-HORA-SS TO WS-TS-SEG.                                        
040500 0700-EXIT.                                                               
040600     EXIT.                                                                
040700*                                                                         
040800*    FECHA OS TRES ARQUIVOS AO FINAL DO CICLO. NENHUM TESTE DE            
040900*    FILE STATUS AQUI - SE O CLOSE FALHAR NESTE PONTO O JOB JA            
041000*    TERMINOU O PROCESSAMENTO DE QUALQUER FORMA.                          
041100 0900-ENCERRA-ARQUIVOS.                                                   
041200     CLOSE SOLICIT HISTORIC SUBSCR.                                       
041300 0900-EXIT.                                                               
041400     EXIT.                                                                
