000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SOLVALID-COB.                                                
000300 AUTHOR. M SILVA.                                                         
000400 INSTALLATION. SEGUROS ATLAS S/A.                                         
000500 DATE-WRITTEN. 20/06/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.                    
000800*    SEGUROS ATLAS S / A                                                  
000900*    ANALISTA         :M SILVA                                            
001000*    PROGRAMADOR(A)   :M SILVA                                            
001100*    FINALIDADE       :PROCESSA RESPOSTAS DA API DE FRAUDES E             
001200*                      VALIDA OU REJEITA A SOLICITACAO DE                 
001300*                      APOLICE CONTRA A TABELA DE LIMITES                 
001400*    DATA             :20/06/1990                                         
001500*                                                                         
001600*    ESTE E O SEGUNDO PASSO DO LOTE NOTURNO, RODA DEPOIS DE               
001700*    SOLINTK-COB E ANTES DE SOLPAGTO-COB/SOLSUBSC-COB. ELE LE             
001800*    FRAUDE.DAT, UM ARQUIVO SEQUENCIAL GERADO FORA DESTE JOB              
001900*    (RESPOSTA DE UMA CONSULTA FEITA DURANTE O DIA A UMA API              
002000*    EXTERNA DE ANALISE DE FRAUDE), E PARA CADA LINHA PROCURA A           
002100*    SOLICITACAO CORRESPONDENTE EM SOLICIT.DAT PELO REQUEST-ID.           
002200*    SE A SOLICITACAO FOR ENCONTRADA E ESTIVER NO STATUS                  
002300*    "RECEBIDO", CHAMA O SUBPROGRAMA SOLLIM-COB PARA DECIDIR SE           
002400*    O CAPITAL SEGURADO RESPEITA O LIMITE DA CLASSIFICACAO DE             
002500*    RISCO RETORNADA PELA API DE FRAUDES.                                 
002600*                                                                         
002700*    VRS              DATA              DESCRICAO                         
002800*    1.0              20/06/1990        IMPLANTACAO - LEITURA             
002900*                                        DE FRAUDE.DAT E CALL             
003000*                                        A SOLLIM-COB                     
003100*    1.1              08/03/1992        MS  - GRAVA HISTORICO             
003200*                                        EM AMBOS OS CASOS                
003300*                                        (APROVADA/REJEITADA)             
003400*    1.2              21/10/1994        MS  - VALIDACAO DA                
003500*                                        TRANSICAO DE STATUS              
003600*                                        ANTES DE GRAVAR                  
003700*    1.3              02/07/1997        JK  - FINISHED-AT                 
003800*                                        SO E GRAVADO QUANDO              
003900*                                        O STATUS FINAL E                 
004000*                                        TERMINAL (REJEITADA)             
004100*    1.4              11/05/1998        MS  - CHAMADO 4471                
004200*                                        REVISAO GERAL P/ ANO             
004300*                                        2000 (BUG DO MILENIO)            
004400*    1.5              30/01/1999        MS  - CHAMADO 4512                
004500*                                        CONFIRMADA VIRADA DE             
004600*                                        SECULO SEM IMPACTO               
004700*    1.6              15/04/2004        RAMOS - CHAMADO 5201              
004800*                                        REGISTRO SEM CORRES-             
004900*                                        PONDENTE EM SOLICIT              
005000*                                        PASSA A SER APENAS               
005100*                                        DESCARTADO (NAO ABORTA)          
005200*    1.7              14/08/2007        JK  - CHAMADO 5481                
005300*                                        GRAVACAO EM HIST-OBSER-          
005400*                                        VATION PASSA A CORTAR            
005500*                                        A MENSAGEM DE SOLLIM-COB         
005600*                                        NOS 100 BYTES DO CAMPO           
005700*                                        (ERA CORTE SEM AVISO)            
005800*    1.8              29/08/2007        JK  - CHAMADO 5481                
005900*                                        INCLUIDO SPECIAL-NAMES           
006000*                                        COM CLASSE DE TESTE              
006100*                                        WS-CLASSE-HEXA, MESMA            
006200*                                        IDEIA JA USADA EM                
006300*                                        SOLINTK-COB                      
006400*                                                                         
006500*    OBSERVACAO GERAL: ESTE PROGRAMA NAO DECIDE SOZINHO SE O              
006600*    CAPITAL SEGURADO ESTOURA O LIMITE DA CLASSIFICACAO - QUEM            
006700*    DECIDE E O SUBPROGRAMA SOLLIM-COB (CALLED ABAIXO). ESTE              
006800*    PROGRAMA SO TRATA A TRANSICAO DE STATUS E A GRAVACAO DO              
006900*    HISTORICO DE ACORDO COM A RESPOSTA DO CALL.                          
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200*    CLASSE DE TESTE HEXADECIMAL, MESMA USADA EM SOLINTK-COB,             
007300*    PARA CONFERIR O PRIMEIRO BLOCO DO REQUEST-ID ANTES DE                
007400*    CHAMAR SOLLIM-COB. NAO TEM NENHUMA RELACAO COM LOCALE OU             
007500*    MOEDA.                                                               
007600 SPECIAL-NAMES.                                                           
007700     CLASS WS-CLASSE-HEXA IS '0' THRU '9'                                 
007800                              'A' THRU 'F'                                
007900                              'a' THRU 'f'.                               
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200*    SOLICIT.DAT - VIDE COMENTARIO COMPLETO EM SOLINTK-COB. AQUI          
008300*    E ACESSADO PELA CHAVE (READ ... INVALID KEY) E NUNCA POR             
008400*    READ NEXT, POIS A ORDEM DE PROCESSAMENTO E DITADA POR                
008500*    FRAUDE.DAT, NAO PELA ORDEM FISICA DO MESTRE.                         
008600     SELECT SOLICIT ASSIGN TO DISK                                        
008700                 ORGANIZATION INDEXED                                     
008800                 ACCESS MODE DYNAMIC                                      
008900                 RECORD KEY CHAVE-SOLICITACAO                             
009000                 FILE STATUS WS-STATUS-SOL.                               
009100*                                                                         
009200*    HISTORIC.DAT - DIARIO DE BORDO, SOMENTE ACRESCIMO.                   
009300     SELECT HISTORIC ASSIGN TO DISK                                       
009400                 ORGANIZATION LINE SEQUENTIAL                             
009500                 FILE STATUS WS-STATUS-HIST.                              
009600*                                                                         
009700*    FRAUDE.DAT - ARQUIVO DE ENTRADA, SEQUENCIAL, SOMENTE                 
009800*    LEITURA. UMA LINHA POR SOLICITACAO JA ANALISADA PELA API             
009900*    EXTERNA DE FRAUDES, FORA DESTE JOB.                                  
010000     SELECT FRAUDE ASSIGN TO DISK                                         
010100                 ORGANIZATION LINE SEQUENTIAL                             
010200                 FILE STATUS WS-STATUS-FRD.                               
010300*                                                                         
010400 DATA DIVISION.                                                           
010500 FILE SECTION.                                                            
010600*                                                                         
010700*    RECORD LAYOUT - SOLICITACAO DE APOLICE (MESTRE) - VIDE               
010800*    DESCRICAO COMPLETA DE CADA CAMPO EM SOLINTK-COB. ESTE                
010900*    PROGRAMA SO ALTERA STATUS E FINISHED-AT.                             
011000 FD  SOLICIT                                                              
011100     LABEL RECORD STANDARD                                                
011200     VALUE OF FILE-ID 'SOLICIT.DAT'                                       
011300     RECORD CONTAINS 1668 CHARACTERS.                                     
011400 01  REG-SOLICITACAO.                                                     
011500     05  CHAVE-SOLICITACAO.                                               
011600         10  REQUEST-ID          PIC X(36).                               
011700     05  REQUEST-ID-R REDEFINES CHAVE-SOLICITACAO.                        
011800         10  REQID-SEG1          PIC X(08).                               
011900         10  FILLER              PIC X(01).                               
012000         10  REQID-SEG2          PIC X(04).                               
012100         10  FILLER              PIC X(01).                               
012200         10  REQID-SEG3          PIC X(04).                               
012300         10  FILLER              PIC X(01).                               
012400         10  REQID-SEG4          PIC X(04).                               
012500         10  FILLER              PIC X(01).                               
012600         10  REQID-SEG5          PIC X(12).                               
012700*    CHAVE EXTERNA DO CLIENTE - USADA POR SOLLIM-COB SO                   
012800*    INDIRETAMENTE (VIA CATEGORY, ABAIXO).                                
012900     05  CUSTOMER-ID             PIC X(36).                               
013000*    IDENTIFICADOR DO PRODUTO CONTRATADO - NAO E USADO                    
013100*    POR ESTE PROGRAMA, SO TRAFEGA NO REGISTRO.                           
013200     05  PRODUCT-ID              PIC X(20).                               
013300*    CATEGORIA DO SEGURO (AUTO, VIDA, RESIDENCIAL ...) -                  
013400*    PASSADA A SOLLIM-COB JUNTO COM A CLASSIFICACAO DE                    
013500*    RISCO PARA LOCALIZAR A LINHA CERTA DA TABELA DE                      
013600*    LIMITES.                                                             
013700     05  CATEGORY                PIC X(12).                               
013800*    CANAL DE VENDA - MERAMENTE INFORMATIVO AQUI.                         
013900     05  SALES-CHANNEL           PIC X(20).                               
014000*    FORMA DE PAGAMENTO - IDEM, SO TRAFEGA NO REGISTRO.                   
014100     05  PAYMENT-METHOD          PIC X(20).                               
014200*    PRESTACAO MENSAL - NAO ENTRA NA CONTA DE LIMITE DE                   
014300*    CAPITAL, SO O INSURED-AMOUNT ABAIXO ENTRA.                           
014400     05  TOTAL-MONTHLY-PREMIUM   PIC S9(08)V9(02).                        
014500*    CAPITAL SEGURADO - E ESTE VALOR QUE SOLLIM-COB                       
014600*    COMPARA CONTRA O LIMITE DA CLASSIFICACAO DE RISCO.                   
014700     05  INSURED-AMOUNT          PIC S9(10)V9(02).                        
014800*    QUANTAS LINHAS DA TABELA DE COBERTURAS ABAIXO SAO                    
014900*    VALIDAS - A SOMA JA FOI CONFERIDA POR SOLINTK-COB,                   
015000*    ESTE PROGRAMA NAO REPETE A CONTA.                                    
015100     05  COVERAGE-COUNT          PIC 9(02).                               
015200     05  COVERAGE-TABLE OCCURS 20 TIMES.                                  
015300         10  COVERAGE-NAME       PIC X(30).                               
015400         10  COVERAGE-AMOUNT     PIC S9(10)V9(02).                        
015500*    TABELA DE ASSISTENCIAS - NAO ENTRA EM NENHUMA                        
015600*    DECISAO DESTE PROGRAMA, SO TRAFEGA NO REGISTRO.                      
015700     05  ASSISTANCE-COUNT        PIC 9(02).                               
015800     05  ASSISTANCE-TABLE OCCURS 20 TIMES.                                
015900         10  ASSISTANCE-NAME     PIC X(30).                               
016000*    CICLO DE VIDA DA SOLICITACAO - ESTE PROGRAMA LE O                    
016100*    VALOR 'RECEBIDO' E GRAVA 'VALIDADO' OU 'REJEITADA'.                  
016200     05  STATUS                  PIC X(10).                               
016300     05  CREATED-AT              PIC X(19).                               
016400     05  CREATED-AT-R REDEFINES CREATED-AT.                               
016500         10  CREATED-ANO         PIC X(04).                               
016600         10  FILLER              PIC X(01).                               
016700         10  CREATED-MES         PIC X(02).                               
016800         10  FILLER              PIC X(01).                               
016900         10  CREATED-DIA         PIC X(02).                               
017000         10  FILLER              PIC X(01).                               
017100         10  CREATED-HORA        PIC X(02).                               
017200         10  FILLER              PIC X(01).                               
017300         10  CREATED-MIN         PIC X(02).                               
017400         10  FILLER              PIC X(01).                               
017500         10  CREATED-SEG         PIC X(02).                               
017600*    FINISHED-AT - SO E GRAVADO POR ESTE PROGRAMA QUANDO A                
017700*    SOLICITACAO VAI PARA O STATUS TERMINAL REJEITADA (VIDE               
017800*    VRS 1.3 NO CABECALHO). UMA SOLICITACAO APROVADA PASSA                
017900*    PARA "VALIDADO" AQUI, MAS SO FICA TERMINAL (APROVADA) LA             
018000*    NA FRENTE, EM SOLPAGTO-COB/SOLSUBSC-COB.                             
018100     05  FINISHED-AT             PIC X(19).                               
018200     05  FINISHED-AT-R REDEFINES FINISHED-AT.                             
018300         10  FINISHED-ANO        PIC X(04).                               
018400         10  FILLER              PIC X(01).                               
018500         10  FINISHED-MES        PIC X(02).                               
018600         10  FILLER              PIC X(01).                               
018700         10  FINISHED-DIA        PIC X(02).                               
018800         10  FILLER              PIC X(01).                               
018900         10  FINISHED-HORA       PIC X(02).                               
019000         10  FILLER              PIC X(01).                               
019100         10  FINISHED-MIN        PIC X(02).                               
019200         10  FILLER              PIC X(01).                               
019300         10  FINISHED-SEG        PIC X(02).                               
019400     05  FILLER                  PIC X(10) VALUE SPACES.                  
019500*                                                                         
019600*    RECORD LAYOUT - HISTORICO DE SOLICITACAO - VIDE SOLINTK-COB.         
019700 FD  HISTORIC                                                             
019800     LABEL RECORD STANDARD                                                
019900     VALUE OF FILE-ID 'HISTORIC.DAT'                                      
020000     RECORD CONTAINS 174 CHARACTERS.                                      
020100 01  REG-HISTORICO.                                                       
020200*    MESMA CHAVE EXTERNA DO MESTRE - NAO HA FK FISICA                     
020300*    ENTRE OS DOIS ARQUIVOS, SO A IGUALDADE DO CAMPO.                     
020400     05  HIST-REQUEST-ID         PIC X(36).                               
020500*    SEQUENCIAL DENTRO DA SOLICITACAO - 1=RECEBIDO                        
020600*    (SOLINTK-COB), 2=VALIDADO/REJEITADA (ESTE PROG).                     
020700     05  HIST-SEQ-NO             PIC 9(04).                               
020800     05  HIST-STATUS             PIC X(10).                               
020900     05  HIST-TIMESTAMP          PIC X(19).                               
021000*    TEXTO LIVRE - VIDE CORTE NOS 100 BYTES EM                            
021100*    0600-VALIDA-REJEITADA, MAIS ABAIXO.                                  
021200     05  HIST-OBSERVATION        PIC X(100).                              
021300     05  FILLER                  PIC X(05) VALUE SPACES.                  
021400*                                                                         
021500*    RECORD LAYOUT - RESPOSTA DA API DE FRAUDES                           
021600*    UMA LINHA POR SOLICITACAO JA ANALISADA. FRAUDE-CLASSIFICACAO         
021700*    E A CLASSIFICACAO DE RISCO DO CLIENTE (REGULAR, ALTO RISCO,          
021800*    PREFERENCIAL, SEM INFORMACAO ...) QUE ALIMENTA A TABELA DE           
021900*    LIMITES DE SOLLIM-COB. FRAUDE-OCORRENCIAS E MERAMENTE                
022000*    INFORMATIVO - NAO E USADO NA DECISAO DE LIMITE DE CAPITAL.           
022100 FD  FRAUDE                                                               
022200     LABEL RECORD STANDARD                                                
022300     VALUE OF FILE-ID 'FRAUDE.DAT'                                        
022400     RECORD CONTAINS 112 CHARACTERS.                                      
022500 01  REG-FRAUDE.                                                          
022600     05  FRAUDE-REQUEST-ID       PIC X(36).                               
022700     05  FRAUDE-CUSTOMER-ID      PIC X(36).                               
022800*    DATA/HORA EM QUE A API EXTERNA ANALISOU O CLIENTE -                  
022900*    MERAMENTE INFORMATIVO, NAO E USADO EM NENHUMA                        
023000*    COMPARACAO DESTE PROGRAMA.                                           
023100     05  FRAUDE-ANALYZED-AT      PIC X(19).                               
023200     05  FRAUDE-CLASSIFICACAO    PIC X(14).                               
023300     05  FRAUDE-OCORRENCIAS      PIC 9(02).                               
023400     05  FILLER                  PIC X(05) VALUE SPACES.                  
023500*                                                                         
023600 WORKING-STORAGE SECTION.                                                 
023700*    ITEM 77 - NUMERO DE SEQUENCIA DO EVENTO DE HISTORICO GRAVADO         
023800*    POR ESTE PROGRAMA (SEMPRE 2, POIS O EVENTO 1 JA FOI GRAVADO          
023900*    POR SOLINTK-COB QUANDO A SOLICITACAO FOI RECEBIDA). FICA NO          
024000*    TOPO DA WORKING-STORAGE, CONFORME O PADRAO DA CASA.                  
024100 77  WS-HIST-SEQ-NO               PIC 9(04) COMP.                         
024200*    STATUS DE ARQUIVO DOS TRES ARQUIVOS MANIPULADOS.                     
024300 01  WS-STATUS-SOL               PIC X(02) VALUE SPACES.                  
024400 01  WS-STATUS-HIST              PIC X(02) VALUE SPACES.                  
024500 01  WS-STATUS-FRD               PIC X(02) VALUE SPACES.                  
024600*                                                                         
024700*    FLAG DE FIM DE ARQUIVO DA LEITURA SEQUENCIAL DE FRAUDE.DAT.          
024800 01  WS-FIM-FRAUDE                PIC X(01) VALUE 'N'.                    
024900     88  FIM-FRAUDE                   VALUE 'S'.                          
025000*                                                                         
025100*    PARAMETROS DA LINKAGE DO CALL A SOLLIM-COB. SOLLIM-COB E             
025200*    UM SUBPROGRAMA PURO (SEM ARQUIVOS PROPRIOS) QUE SO SABE              
025300*    COMPARAR CAPITAL SEGURADO CONTRA O LIMITE DA CLASSIFICACAO           
025400*    E MONTAR A MENSAGEM DE REJEICAO, SE FOR O CASO.                      
025500 01  WS-APROVADO-PARM             PIC X(01).                              
025600     88  WS-CAPITAL-APROVADO          VALUE 'S'.                          
025700*    DEVOLVIDO POR SOLLIM-COB - 'S' SE O CAPITAL                          
025800*    SEGURADO RESPEITA O LIMITE DA CLASSIFICACAO.                         
025900     88  WS-CAPITAL-REJEITADO         VALUE 'N'.                          
026000 01  WS-LIMITE-PARM               PIC S9(10)V99.                          
026100*    LIMITE USADO POR SOLLIM-COB NA COMPARACAO - SO                       
026200*    INFORMATIVO AQUI, NAO E GRAVADO EM LUGAR NENHUM.                     
026300*    ATE 150 BYTES PORQUE A MENSAGEM MONTADA POR SOLLIM-COB               
026400*    PODE PASSAR DOS 100 BYTES DISPONIVEIS EM HIST-OBSERVATION -          
026500*    VIDE O CORTE INTENCIONAL EM 0600-VALIDA-REJEITADA, ABAIXO.           
026600 01  WS-MENSAGEM-REJEICAO-PARM    PIC X(150).                             
026700*                                                                         
026800*    DATA E HORA DO SISTEMA OPERACIONAL.                                  
026900 01  WS-DATA-SISTEMA.                                                     
027000     05  WS-DATA-AA               PIC 9(02).                              
027100     05  WS-DATA-MM                PIC 9(02).                             
027200     05  WS-DATA-DD                PIC 9(02).                             
027300 01  WS-HORA-SISTEMA.                                                     
027400     05  WS-HORA-HH                PIC 9(02).                             
027500     05  WS-HORA-MN                PIC 9(02).                             
027600     05  WS-HORA-SS                PIC 9(02).                             
027700     05  WS-HORA-CS                PIC 9(02).                             
027800*    SECULO CALCULADO - VIDE CHAMADO 4471, VRS 1.4.                       
027900 01  WS-SECULO                    PIC 9(02) COMP.                         
028000*    TIMESTAMP MONTADO NO FORMATO AAAA-MM-DD.HH.MM.SS.                    
028100 01  WS-TIMESTAMP-MONTADO.                                                
028200     05  WS-TS-ANO                 PIC 9(04).                             
028300     05  FILLER                    PIC X(01) VALUE '-'.                   
028400     05  WS-TS-MES                 PIC 9(02).                             
028500     05  FILLER                    PIC X(01) VALUE '-'.                   
028600     05  WS-TS-DIA                 PIC 9(02).                             
028700     05  FILLER                    PIC X(01) VALUE '-'.                   
028800     05  WS-TS-HORA                PIC 9(02).                             
028900     05  FILLER                    PIC X(01) VALUE '.'.                   
029000     05  WS-TS-MIN                 PIC 9(02).                             
029100     05  FILLER                    PIC X(01) VALUE '.'.                   
029200     05  WS-TS-SEG                 PIC 9(02).                             
029300*                                                                         
029400 PROCEDURE DIVISION.                                                      
029500*                                                                         
029600*    PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, VARRE FRAUDE.DAT             
029700*    INTEIRO E ENCERRA. RODA UMA VEZ POR CICLO DE LOTE NOTURNO.           
029800 0000-PRINCIPAL.                                                          
029900     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.                           
030000     PERFORM 0200-PROCESSA-FRAUDES THRU 0200-EXIT                         
030100         UNTIL FIM-FRAUDE.                                                
030200     PERFORM 0900-ENCERRA-ARQUIVOS THRU 0900-EXIT.                        
030300     STOP RUN.                                                            
030400*                                                                         
030500*    SOLICIT.DAT EM I-O (PRECISA REESCREVER), HISTORIC.DAT EM             
030600*    EXTEND E FRAUDE.DAT EM INPUT. JA POSICIONA A PRIMEIRA                
030700*    LEITURA DE FRAUDE PARA O LACO PRINCIPAL.                             
030800 0100-ABRE-ARQUIVOS.                                                      
030900     OPEN I-O SOLICIT.                                                    
031000     IF WS-STATUS-SOL NOT = '00'                                          
031100        DISPLAY 'SOLVALID-COB - ERRO ABERTURA SOLICIT.DAT '               
031200                WS-STATUS-SOL                                             
031300        STOP RUN.                                                         
031400     OPEN EXTEND HISTORIC.                                                
031500     IF WS-STATUS-HIST NOT = '00'                                         
031600        DISPLAY 'SOLVALID-COB - ERRO ABERTURA HISTORIC.DAT '              
031700                WS-STATUS-HIST                                            
031800        STOP RUN.                                                         
031900     OPEN INPUT FRAUDE.                                                   
032000     IF WS-STATUS-FRD NOT = '00'                                          
032100        DISPLAY 'SOLVALID-COB - ERRO ABERTURA FRAUDE.DAT '                
032200                WS-STATUS-FRD                                             
032300        STOP RUN.                                                         
032400     PERFORM 0150-LE-FRAUDE THRU 0150-EXIT.                               
032500 0100-EXIT.                                                               
032600     EXIT.                                                                
032700*                                                                         
032800*    LEITURA SEQUENCIAL PURA - FRAUDE.DAT NAO TEM CHAVE, ENTAO            
032900*    NAO HA COMO REPOSICIONAR, SO LER LINHA A LINHA ATE O FIM.            
033000 0150-LE-FRAUDE.                                                          
033100     READ FRAUDE                                                          
033200         AT END                                                           
033300            MOVE 'S' TO WS-FIM-FRAUDE                                     
033400            GO TO 0150-EXIT.                                              
033500     IF WS-STATUS-FRD NOT = '00'                                          
033600        DISPLAY 'SOLVALID-COB - ERRO LEITURA FRAUDE.DAT '                 
033700                WS-STATUS-FRD                                             
033800        MOVE 'S' TO WS-FIM-FRAUDE.                                        
033900 0150-EXIT.                                                               
034000     EXIT.                                                                
034100*                                                                         
034200*    CORACAO DO PROGRAMA - LOCALIZA A SOLICITACAO CORRESPONDENTE          
034300*    PELA CHAVE, DESCARTA SEM ABORTAR QUANDO NAO ENCONTRA (VIDE           
034400*    CHAMADO 5201, VRS 1.6 - UMA RESPOSTA DE FRAUDE SEM                   
034500*    SOLICITACAO CORRESPONDENTE PODE ACONTECER SE O CLIENTE               
034600*    DESISTIU ANTES DA ANALISE TERMINAR), E SO PROCESSA QUEM              
034700*    ESTA NO STATUS "RECEBIDO" (QUALQUER OUTRO STATUS JA FOI              
034800*    TRATADO OU NAO ESTA PRONTO PARA SER TRATADO).                        
034900 0200-PROCESSA-FRAUDES.                                                   
035000*    A CHAVE DE ACESSO AO MESTRE E A PROPRIA REQUEST-ID -                 
035100*    MOVEMOS PARA O CAMPO DO REGISTRO ANTES DO READ PARA                  
035200*    QUE O KIS (KEY IS SET) ENXERGUE O VALOR CERTO.                       
035300     MOVE FRAUDE-REQUEST-ID TO REQUEST-ID.                                
035400     READ SOLICIT RECORD                                                  
035500         INVALID KEY                                                      
035600            GO TO 0280-PROXIMA.                                           
035700*    NENHUM ABORTO AQUI - SO DESCARTA A LINHA DE FRAUDE                   
035800*    (CHAMADO 5201, VRS 1.6).                                             
035900     IF STATUS NOT = 'RECEBIDO'                                           
036000        GO TO 0280-PROXIMA.                                               
036100     IF REQID-SEG1 IS NOT WS-CLASSE-HEXA                                  
036200        DISPLAY 'SOLVALID-COB - REQUEST-ID COM SEGMENTO NAO '             
036300                'HEXADECIMAL: ' REQUEST-ID.                               
036400*    O CALL ABAIXO E O UNICO PONTO DE DECISAO DE LIMITE DE                
036500*    CAPITAL DO SISTEMA INTEIRO - SOLLIM-COB RECEBE A                     
036600*    CLASSIFICACAO DE RISCO E A CATEGORIA DO PRODUTO, COMPARA             
036700*    O CAPITAL SEGURADO CONTRA A TABELA DE LIMITES E DEVOLVE              
036800*    APROVADO/REJEITADO, O LIMITE USADO NA COMPARACAO E, SE               
036900*    REJEITADO, A MENSAGEM PRONTA PARA O HISTORICO.                       
037000     CALL 'SOLLIM-COB' USING FRAUDE-CLASSIFICACAO CATEGORY                
037100          INSURED-AMOUNT WS-APROVADO-PARM WS-LIMITE-PARM                  
037200          WS-MENSAGEM-REJEICAO-PARM.                                      
037300     PERFORM 0700-MONTA-TIMESTAMP THRU 0700-EXIT.                         
037400     IF WS-CAPITAL-APROVADO                                               
037500        PERFORM 0500-VALIDA-APROVADA THRU 0500-EXIT                       
037600        GO TO 0280-PROXIMA.                                               
037700     PERFORM 0600-VALIDA-REJEITADA THRU 0600-EXIT.                        
037800 0280-PROXIMA.                                                            
037900     PERFORM 0150-LE-FRAUDE THRU 0150-EXIT.                               
038000 0200-EXIT.                                                               
038100     EXIT.                                                                
038200*                                                                         
038300*    CAMINHO FELIZ - SOLLIM-COB APROVOU O CAPITAL SEGURADO.               
038400*    O STATUS VAI PARA "VALIDADO" (NAO E TERMINAL - SOLPAGTO-COB          
038500*    E SOLSUBSC-COB AINDA PODEM REJEITAR POR OUTROS MOTIVOS MAIS          
038600*    A FRENTE NO LOTE), ENTAO FINISHED-AT CONTINUA EM BRANCO.             
038700 0500-VALIDA-APROVADA.                                                    
038800*    GRAVA O NOVO STATUS NO MESTRE ANTES DE TENTAR                        
038900*    GRAVAR O HISTORICO - SE O REWRITE FALHAR, O                          
039000*    HISTORICO NAO E GRAVADO (VIDE GO TO ABAIXO).                         
039100     MOVE 'VALIDADO' TO STATUS.                                           
039200     REWRITE REG-SOLICITACAO.                                             
039300     IF WS-STATUS-SOL NOT = '00'                                          
039400        DISPLAY 'SOLVALID-COB - ERRO REWRITE SOLICIT.DAT '                
039500                WS-STATUS-SOL                                             
039600        GO TO 0500-EXIT.                                                  
039700     MOVE 2 TO WS-HIST-SEQ-NO.                                            
039800     MOVE REQUEST-ID TO HIST-REQUEST-ID.                                  
039900     MOVE WS-HIST-SEQ-NO TO HIST-SEQ-NO.                                  
040000     MOVE 'VALIDADO' TO HIST-STATUS.                                      
040100     MOVE WS-TIMESTAMP-MONTADO TO HIST-TIMESTAMP.                         
040200     MOVE 'Validacao aprovada pela API de Fraudes'                        
040300          TO HIST-OBSERVATION.                                            
040400     WRITE REG-HISTORICO.                                                 
040500 0500-EXIT.                                                               
040600     EXIT.                                                                
040700*                                                                         
040800*    REJEITADA E ESTADO TERMINAL - GRAVA FINISHED-AT (VRS 1.3),           
040900*    E DIFERENTE DE "VALIDADO" NAO HA MAIS PASSO NENHUM DEPOIS            
041000*    DESTE PARA A SOLICITACAO.                                            
041100 0600-VALIDA-REJEITADA.                                                   
041200*    MESMA LOGICA DE 0500-VALIDA-APROVADA, SO QUE O                       
041300*    STATUS FINAL AQUI E TERMINAL.                                        
041400     MOVE 'REJEITADA' TO STATUS.                                          
041500     MOVE WS-TIMESTAMP-MONTADO TO FINISHED-AT.                            
041600     REWRITE REG-SOLICITACAO.                                             
041700     IF WS-STATUS-SOL NOT = '00'                                          
041800        DISPLAY 'SOLVALID-COB - ERRO REWRITE SOLICIT.DAT '                
041900                WS-STATUS-SOL                                             
042000        GO TO 0600-EXIT.                                                  
042100     MOVE 2 TO WS-HIST-SEQ-NO.                                            
042200     MOVE REQUEST-ID TO HIST-REQUEST-ID.                                  
042300     MOVE WS-HIST-SEQ-NO TO HIST-SEQ-NO.                                  
042400     MOVE 'REJEITADA' TO HIST-STATUS.                                     
042500     MOVE WS-TIMESTAMP-MONTADO TO HIST-TIMESTAMP.                         
042600*    HIST-OBSERVATION TEM SO 100 BYTES (LAYOUT DO HISTORICO) E            
042700*    A MENSAGEM MONTADA POR SOLLIM-COB PODE CHEGAR A 150 -                
042800*    GRAVAMOS DE PROPOSITO SOMENTE OS 100 PRIMEIROS BYTES                 
042900*    (CHAMADO 5481, VRS 1.7 - ANTES O CORTE ACONTECIA SEM AVISO,          
043000*    SOMENTE PELO MOVE TRUNCAR O EXCEDENTE).                              
043100     MOVE WS-MENSAGEM-REJEICAO-PARM(1:100) TO HIST-OBSERVATION.           
043200     WRITE REG-HISTORICO.                                                 
043300 0600-EXIT.                                                               
043400     EXIT.                                                                
043500*                                                                         
043600*    ROTINA DE SECULO INCLUIDA NO CHAMADO 4471 (VIDE VRS 1.4),            
043700*    TESTADA NA VIRADA DO ANO 2000 (VRS 1.5) SEM PENDENCIAS.              
043800 0700-MONTA-TIMESTAMP.                                                    
043900*    ACCEPT FROM DATE DEVOLVE ANO COM 2 DIGITOS NO                        
044000*    COMPILADOR DESTA CASA - POR ISSO A ROTINA DE                         
044100*    SECULO LOGO ABAIXO.                                                  
044200     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
044300     ACCEPT WS-HORA-SISTEMA FROM TIME.                                    
044400     IF WS-DATA-AA < 50                                                   
044500        MOVE 20 TO WS-SECULO                                              
044600        GO TO 0710-COMPOE.                                                
044700     MOVE 19 TO WS-SECULO.                                                
044800 0710-COMPOE.                                                             
044900     COMPUTE WS-TS-ANO = WS-SECULO * 100 + WS-DATA-AA.                    
045000     MOVE WS-DATA-MM TO WS-TS-MES.                                        
045100     MOVE WS-DATA-DD TO WS-TS-DIA.                                        
045200     MOVE WS-HORA-HH TO WS-TS-HORA.                                       
045300     MOVE WS-HORA-MN TO WS-TS-MIN.                                        
045400     MOVE WS-HORA-SS TO WS-TS-SEG.                                        
045500 0700-EXIT.                                                               
045600     EXIT.                                                                
045700*                                                                         
045800*    FECHA OS TRES ARQUIVOS AO FINAL DO CICLO.                            
045900 0900-ENCERRA-ARQUIVOS.                                                   
046000*    NENHUM TESTE DE STATUS APOS O CLOSE - SEGUE O                        
046100*    PADRAO DESTE PROGRAMA DESDE A VRS 1.0.                               
046200     CLOSE SOLICIT HISTORIC FRAUDE.                                       
046300 0900-EXIT.                                                               
046400     EXIT.                                                                
046500                                                                          
046600                                                                          
                                                                                
