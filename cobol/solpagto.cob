000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SOLPAGTO-COB.                                                
000300 AUTHOR. ENZO.                                                            
000400 INSTALLATION. SEGUROS ATLAS S/A.                                         
000500 DATE-WRITTEN. 03/08/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.                    
000800*               SEGUROS ATLAS S/A                                         
000900*    ANALISTA         :J KOIKE                                            
001000*    PROGRAMADO(A)    :ENZO/JAMILE                                        
001100*    DATA             :03/08/1990                                         
001200*    FINALIDADE       :CONFIRMA O PAGAMENTO DE UMA SOLICITACAO            
001300*                      VALIDADA, LIBERANDO-A P/ SUBSCRICAO                
001400*                                                                         
001500*    ESTE E O TERCEIRO PASSO DO LOTE NOTURNO, RODA DEPOIS DE              
001600*    SOLVALID-COB. ELE LE PAGTO.DAT, UM ARQUIVO SEQUENCIAL GERADO         
001700*    FORA DESTE JOB (CONFIRMACAO DE PAGAMENTO DA PRIMEIRA                 
001800*    PARCELA, FEITA PELO SISTEMA FINANCEIRO DURANTE O DIA), E             
001900*    PARA CADA LINHA LOCALIZA A SOLICITACAO CORRESPONDENTE EM             
002000*    SOLICIT.DAT. SE A SOLICITACAO ESTIVER VALIDADA, O PAGAMENTO          
002100*    CONFIRMADO A LEVA PARA O STATUS "PENDENTE" (AGUARDANDO A             
002200*    ANALISE DE SUBSCRICAO, FEITA POR SOLSUBSC-COB). ESTE                 
002300*    PROGRAMA NUNCA DECIDE SOZINHO SE UMA SOLICITACAO E APROVADA          
002400*    OU REJEITADA - SO LIBERA O CAMINHO PARA A SUBSCRICAO.                
002500*                                                                         
002600*    VRS              DATA              DESCRICAO                         
002700*    1.0              03/08/1990        Implantacao                       
002800*    1.1              17/01/1992        JAMILE - REGISTRO JA              
002900*                                       PENDENTE PASSA A SER              
003000*                                       TRATADO COMO PROCESSADO           
003100*                                       SEM GRAVAR NOVO STATUS            
003200*    1.2              25/09/1995        ENZO - EVENTO P/ STATUS           
003300*                                       DIFERENTE DE VALIDADO/            
003400*                                       PENDENTE E DESCARTADO             
003500*    1.3              09/06/1998        JK  - CHAMADO 4471                
003600*                                       REVISAO GERAL P/ ANO              
003700*                                       2000 (BUG DO MILENIO)             
003800*    1.4              21/01/1999        JK  - CHAMADO 4512                
003900*                                       VIRADA DE SECULO TES-             
004000*                                       TADA, SEM PENDENCIAS              
004100*    1.5              14/03/2005        RAMOS - CHAMADO 5260              
004200*                                       PAGTO.DAT PASSA A SER             
004300*                                       LIDO COMO LINE SEQUEN-            
004400*                                       TIAL (ERA INDEXADO)               
004500*    1.6              29/08/2007        JK  - CHAMADO 5481                
004600*                                       INCLUIDO SPECIAL-NAMES            
004700*                                       COM CLASSE DE TESTE               
004800*                                       WS-CLASSE-HEXA (MESMA             
004900*                                       IDEIA DE SOLINTK-COB E            
005000*                                       SOLVALID-COB) E SEPARADO          
005100*                                       0000-PRINCIPAL DO ANTIGO          
005200*                                       0100-ABRE-ARQUIVOS, PARA          
005300*                                       PADRONIZAR COM O RESTO            
005400*                                       DO LOTE NOTURNO                   
005500*                                                                         
005600*    OBSERVACAO GERAL: PAGTO.DAT NAO TEM CHAVE (LINE SEQUENTIAL           
005700*    DESDE O CHAMADO 5260, VRS 1.5) - SE UMA MESMA SOLICITACAO            
005800*    APARECER DUAS VEZES NO ARQUIVO, A SEGUNDA OCORRENCIA CAI NA          
005900*    REGRA DA VRS 1.1 (JA PENDENTE, DESCARTADA SEM REGRAVAR).             
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200*    CLASSE DE TESTE HEXADECIMAL, MESMA USADA EM SOLINTK-COB E            
006300*    SOLVALID-COB, PARA CONFERIR O PRIMEIRO BLOCO DO REQUEST-ID           
006400*    ANTES DE CONFIRMAR O PAGAMENTO. NAO TEM NENHUMA RELACAO              
006500*    COM LOCALE OU MOEDA.                                                 
006600 SPECIAL-NAMES.                                                           
006700     CLASS WS-CLASSE-HEXA IS '0' THRU '9'                                 
006800                              'A' THRU 'F'                                
006900                              'a' THRU 'f'.                               
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200*    SOLICIT.DAT - VIDE COMENTARIO COMPLETO EM SOLINTK-COB.               
007300     SELECT SOLICIT ASSIGN TO DISK                                        
007400                 ORGANIZATION INDEXED                                     
007500                 ACCESS MODE DYNAMIC                                      
007600                 RECORD KEY CHAVE-SOLICITACAO                             
007700                 FILE STATUS WS-STATUS-SOL.                               
007800*                                                                         
007900*    HISTORIC.DAT - DIARIO DE BORDO, SOMENTE ACRESCIMO.                   
008000     SELECT HISTORIC ASSIGN TO DISK                                       
008100                 ORGANIZATION LINE SEQUENTIAL                             
008200                 FILE STATUS WS-STATUS-HIST.                              
008300*                                                                         
008400*    PAGTO.DAT - ARQUIVO DE ENTRADA COM AS CONFIRMACOES DE                
008500*    PAGAMENTO DO DIA, SEQUENCIAL DESDE O CHAMADO 5260 (VRS 1.5,          
008600*    ERA INDEXADO ATE ENTAO - O SISTEMA FINANCEIRO NUNCA PRECISOU         
008700*    DE ACESSO ALEATORIO A ESTE ARQUIVO, SO GRAVACAO SEQUENCIAL).         
008800     SELECT PAGTO ASSIGN TO DISK                                          
008900                 ORGANIZATION LINE SEQUENTIAL                             
009000                 FILE STATUS WS-STATUS-PAG.                               
009100*                                                                         
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400*                                                                         
009500*    RECORD LAYOUT - SOLICITACAO DE APOLICE (MESTRE) - VIDE               
009600*    DESCRICAO COMPLETA DE CADA CAMPO EM SOLINTK-COB. ESTE                
009700*    PROGRAMA SO LE O CAMPO STATUS E, QUANDO CONFIRMA O                   
009800*    PAGAMENTO, REESCREVE STATUS PARA "PENDENTE".                         
009900 FD  SOLICIT                                                              
010000     LABEL RECORD STANDARD                                                
010100     VALUE OF FILE-ID 'SOLICIT.DAT'                                       
010200     RECORD CONTAINS 1668 CHARACTERS.                                     
010300 01  REG-SOLICITACAO.                                                     
010400     05  CHAVE-SOLICITACAO.                                               
010500         10  REQUEST-ID          PIC X(36).                               
010600     05  REQUEST-ID-R REDEFINES CHAVE-SOLICITACAO.                        
010700         10  REQID-SEG1          PIC X(08).                               
010800         10  FILLER              PIC X(01).                               
010900         10  REQID-SEG2          PIC X(04).                               
011000         10  FILLER              PIC X(01).                               
011100         10  REQID-SEG3          PIC X(04).                               
011200         10  FILLER              PIC X(01).                               
011300         10  REQID-SEG4          PIC X(04).                               
011400         10  FILLER              PIC X(01).                               
011500         10  REQID-SEG5          PIC X(12).                               
011600     05  CUSTOMER-ID             PIC X(36).                               
011700     05  PRODUCT-ID              PIC X(20).                               
011800     05  CATEGORY                PIC X(12).                               
011900     05  SALES-CHANNEL           PIC X(20).                               
012000     05  PAYMENT-METHOD          PIC X(20).                               
012100     05  TOTAL-MONTHLY-PREMIUM   PIC S9(08)V9(02).                        
012200     05  INSURED-AMOUNT          PIC S9(10)V9(02).                        
012300     05  COVERAGE-COUNT          PIC 9(02).                               
012400     05  COVERAGE-TABLE OCCURS 20 TIMES.                                  
012500         10  COVERAGE-NAME       PIC X(30).                               
012600         10  COVERAGE-AMOUNT     PIC S9(10)V9(02).                        
012700     05  ASSISTANCE-COUNT        PIC 9(02).                               
012800     05  ASSISTANCE-TABLE OCCURS 20 TIMES.                                
012900         10  ASSISTANCE-NAME     PIC X(30).                               
013000*    CICLO DE VIDA DA SOLICITACAO - ESTE PROGRAMA SO ATUA QUANDO          
013100*    ENCONTRA "VALIDADO" (VIDE SOLVALID-COB) E GRAVA "PENDENTE".          
013200     05  STATUS                  PIC X(10).                               
013300     05  CREATED-AT              PIC X(19).                               
013400     05  CREATED-AT-R REDEFINES CREATED-AT.                               
013500         10  CREATED-ANO         PIC X(04).                               
013600         10  FILLER              PIC X(01).                               
013700         10  CREATED-MES         PIC X(02).                               
013800         10  FILLER              PIC X(01).                               
013900         10  CREATED-DIA         PIC X(02).                               
014000         10  FILLER              PIC X(01).                               
014100         10  CREATED-HORA        PIC X(02).                               
014200         10  FILLER              PIC X(01).                               
014300         10  CREATED-MIN         PIC X(02).                               
014400         10  FILLER              PIC X(01).                               
014500         10  CREATED-SEG         PIC X(02).                               
014600*    FINISHED-AT NAO E TOCADO POR ESTE PROGRAMA - "PENDENTE" NAO          
014700*    E STATUS TERMINAL.                                                   
014800     05  FINISHED-AT             PIC X(19).                               
014900     05  FINISHED-AT-R REDEFINES FINISHED-AT.                             
015000         10  FINISHED-ANO        PIC X(04).                               
015100         10  FILLER              PIC X(01).                               
015200         10  FINISHED-MES        PIC X(02).                               
015300         10  FILLER              PIC X(01).                               
015400         10  FINISHED-DIA        PIC X(02).                               
015500         10  FILLER              PIC X(01).                               
015600         10  FINISHED-HORA       PIC X(02).                               
015700         10  FILLER              PIC X(01).                               
015800         10  FINISHED-MIN        PIC X(02).                               
015900         10  FILLER              PIC X(01).                               
016000         10  FINISHED-SEG        PIC X(02).                               
016100     05  FILLER                  PIC X(10) VALUE SPACES.                  
016200*                                                                         
016300*    RECORD LAYOUT - HISTORICO DE SOLICITACAO - VIDE SOLINTK-COB.         
016400 FD  HISTORIC                                                             
016500     LABEL RECORD STANDARD                                                
016600     VALUE OF FILE-ID 'HISTORIC.DAT'                                      
016700     RECORD CONTAINS 174 CHARACTERS.                                      
016800 01  REG-HISTORICO.                                                       
016900     05  HIST-REQUEST-ID         PIC X(36).                               
017000     05  HIST-SEQ-NO             PIC 9(04).                               
017100     05  HIST-STATUS             PIC X(10).                               
017200     05  HIST-TIMESTAMP          PIC X(19).                               
017300     05  HIST-OBSERVATION        PIC X(100).                              
017400     05  FILLER                  PIC X(05) VALUE SPACES.                  
017500*                                                                         
017600*    RECORD LAYOUT - CONFIRMACAO DE PAGAMENTO                             
017700*    UMA LINHA POR SOLICITACAO CUJA PRIMEIRA PARCELA FOI PAGA.            
017800*    LAYOUT MINIMO - SO A CHAVE EXTERNA, POIS O SISTEMA                   
017900*    FINANCEIRO NAO MANDA NENHUM OUTRO DADO PARA ESTE LOTE (O             
018000*    VALOR PAGO, POR EXEMPLO, E CONCILIADO EM OUTRO SISTEMA).             
018100 FD  PAGTO                                                                
018200     LABEL RECORD STANDARD                                                
018300     VALUE OF FILE-ID 'PAGTO.DAT'                                         
018400     RECORD CONTAINS 46 CHARACTERS.                                       
018500 01  REG-PAGAMENTO.                                                       
018600     05  PAGTO-REQUEST-ID        PIC X(36).                               
018700     05  FILLER                  PIC X(10) VALUE SPACES.                  
018800*                                                                         
018900 WORKING-STORAGE SECTION.                                                 
019000*    ITEM 77 - NUMERO DE SEQUENCIA DO EVENTO DE HISTORICO GRAVADO         
019100*    POR ESTE PROGRAMA (SEMPRE 3 - OS EVENTOS 1 E 2 JA FORAM              
019200*    GRAVADOS POR SOLINTK-COB E SOLVALID-COB). FICA NO TOPO DA            
019300*    WORKING-STORAGE, CONFORME O PADRAO DA CASA.                          
019400 77  WS-HIST-SEQ-NO               PIC 9(04) COMP.                         
019500*    STATUS DE ARQUIVO DOS TRES ARQUIVOS MANIPULADOS.                     
019600*    '00' = SUCESSO, '10' = FIM DE ARQUIVO, '23' = CHAVE NAO              
019700*    ENCONTRADA, DEMAIS VALORES SAO ERRO DE I-O GENUINO.                  
019800 01  WS-STATUS-SOL               PIC X(02) VALUE SPACES.                  
019900 01  WS-STATUS-HIST              PIC X(02) VALUE SPACES.                  
020000 01  WS-STATUS-PAG               PIC X(02) VALUE SPACES.                  
020100*    LIGADA QUANDO A LEITURA DE PAGTO.DAT CHEGA NO AT END -               
020200*    CONTROLA O PERFORM...UNTIL DE 0000-PRINCIPAL.                        
020300*    FLAG DE FIM DE ARQUIVO DA LEITURA SEQUENCIAL DE PAGTO.DAT.           
020400 01  WS-FIM-PAGAMENTO             PIC X(01) VALUE 'N'.                    
020500     88  FIM-PAGAMENTO                VALUE 'S'.                          
020600*                                                                         
020700*    DATA E HORA DO SISTEMA OPERACIONAL.                                  
020800*    ANO COM 2 DIGITOS - O SECULO E DECIDIDO EM 0700-MONTA-               
020900*    TIMESTAMP CONFORME A REGRA DO CHAMADO 4471.                          
021000 01  WS-DATA-SISTEMA.                                                     
021100     05  WS-DATA-AA               PIC 9(02).                              
021200     05  WS-DATA-MM                PIC 9(02).                             
021300     05  WS-DATA-DD                PIC 9(02).                             
021400*    HORA CORRENTE - SO AS TRES PRIMEIRAS PARTES SAO USADAS NO            
021500*    TIMESTAMP, OS CENTESIMOS FICAM AQUI SEM UTILIZACAO.                  
021600 01  WS-HORA-SISTEMA.                                                     
021700     05  WS-HORA-HH                PIC 9(02).                             
021800     05  WS-HORA-MN                PIC 9(02).                             
021900     05  WS-HORA-SS                PIC 9(02).                             
022000     05  WS-HORA-CS                PIC 9(02).                             
022100*    SECULO CALCULADO - VIDE CHAMADO 4471, VRS 1.3.                       
022200 01  WS-SECULO                    PIC 9(02) COMP.                         
022300*    TIMESTAMP MONTADO NO FORMATO AAAA-MM-DD.HH.MM.SS.                    
022400 01  WS-TIMESTAMP-MONTADO.                                                
022500     05  WS-TS-ANO                 PIC 9(04).                             
022600     05  FILLER                    PIC X(01) VALUE '-'.                   
022700     05  WS-TS-MES                 PIC 9(02).                             
022800     05  FILLER                    PIC X(01) VALUE '-'.                   
022900     05  WS-TS-DIA                 PIC 9(02).                             
023000     05  FILLER                    PIC X(01) VALUE '-'.                   
023100     05  WS-TS-HORA                PIC 9(02).                             
023200     05  FILLER                    PIC X(01) VALUE '.'.                   
023300     05  WS-TS-MIN                 PIC 9(02).                             
023400     05  FILLER                    PIC X(01) VALUE '.'.                   
023500     05  WS-TS-SEG                 PIC 9(02).                             
023600*                                                                         
023700 PROCEDURE DIVISION.                                                      
023800*                                                                         
023900*    PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, VARRE PAGTO.DAT              
024000*    INTEIRO E ENCERRA. RODA UMA VEZ POR CICLO DE LOTE NOTURNO,           
024100*    DEPOIS DE SOLVALID-COB E ANTES DE SOLSUBSC-COB. ATE A VRS            
024200*    1.6 ESTA ABERTURA/LACO/FECHAMENTO FICAVA TUDO DENTRO DE              
024300*    0100-ABRE-ARQUIVOS - SEPARAMOS PARA PADRONIZAR COM O                 
024400*    RESTO DO LOTE NOTURNO (SOLINTK-COB/SOLVALID-COB).                    
024500 0000-PRINCIPAL.                                                          
024600     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.                           
024700     PERFORM 0300-LE-PAGAMENTO THRU 0300-EXIT                             
024800         UNTIL FIM-PAGAMENTO.                                             
024900     PERFORM 0900-ENCERRA-ARQUIVOS THRU 0900-EXIT.                        
025000     STOP RUN.                                                            
025100*                                                                         
025200*    SOLICIT.DAT EM I-O (PRECISA REESCREVER), HISTORIC.DAT EM             
025300*    EXTEND E PAGTO.DAT EM INPUT.                                         
025400 0100-ABRE-ARQUIVOS.                                                      
025500*    SOLICIT.DAT EM I-O PORQUE VAMOS REESCREVER O STATUS.                 
025600     OPEN I-O SOLICIT.                                                    
025700     IF WS-STATUS-SOL NOT = '00'                                          
025800        DISPLAY 'SOLPAGTO-COB - ERRO ABERTURA SOLICIT.DAT '               
025900                WS-STATUS-SOL                                             
026000        STOP RUN.                                                         
026100*    HISTORIC.DAT EM EXTEND - NUNCA REGRAVAMOS UM EVENTO JA               
026200*    GRAVADO, SO ACRESCENTAMOS NOVOS NO FIM DO ARQUIVO.                   
026300     OPEN EXTEND HISTORIC.                                                
026400     IF WS-STATUS-HIST NOT = '00'                                         
026500        DISPLAY 'SOLPAGTO-COB - ERRO ABERTURA HISTORIC.DAT '              
026600                WS-STATUS-HIST                                            
026700        STOP RUN.                                                         
026800*    PAGTO.DAT EM INPUT - ESTE PROGRAMA SO LE, QUEM GRAVA E O             
026900*    SISTEMA FINANCEIRO, FORA DESTE JOB.                                  
027000     OPEN INPUT PAGTO.                                                    
027100     IF WS-STATUS-PAG NOT = '00'                                          
027200        DISPLAY 'SOLPAGTO-COB - ERRO ABERTURA PAGTO.DAT '                 
027300                WS-STATUS-PAG                                             
027400        STOP RUN.                                                         
027500 0100-EXIT.                                                               
027600     EXIT.                                                                
027700*                                                                         
027800*    CORACAO DO PROGRAMA - PARA CADA CONFIRMACAO DE PAGAMENTO,            
027900*    LOCALIZA A SOLICITACAO PELA CHAVE E DECIDE O QUE FAZER               
028000*    CONFORME O STATUS ATUAL: "VALIDADO" CONFIRMA O PAGAMENTO,            
028100*    "PENDENTE" JA FOI PROCESSADO ANTES E E IGNORADO (VRS 1.1),           
028200*    QUALQUER OUTRO STATUS E EVENTO FORA DE ORDEM E TAMBEM                
028300*    DESCARTADO (VRS 1.2) - POR EXEMPLO, UMA CONFIRMACAO QUE              
028400*    CHEGOU ANTES DA VALIDACAO DE FRAUDE TERMINAR.                        
028500 0300-LE-PAGAMENTO.                                                       
028600     READ PAGTO                                                           
028700         AT END                                                           
028800            MOVE 'S' TO WS-FIM-PAGAMENTO                                  
028900            GO TO 0300-EXIT.                                              
029000*    ERRO DE I-O GENUINO NA LEITURA - NAO E FIM DE ARQUIVO, MAS           
029100*    ENCERRA O LACO DA MESMA FORMA, POR SEGURANCA.                        
029200     IF WS-STATUS-PAG NOT = '00'                                          
029300        DISPLAY 'SOLPAGTO-COB - ERRO LEITURA PAGTO.DAT '                  
029400                WS-STATUS-PAG                                             
029500        MOVE 'S' TO WS-FIM-PAGAMENTO                                      
029600        GO TO 0300-EXIT.                                                  
029700*    A CHAVE DE ACESSO AO MESTRE E A PROPRIA REQUEST-ID -                 
029800*    MOVEMOS PARA O CAMPO DO REGISTRO ANTES DO READ PARA                  
029900*    QUE O ACESSO DINAMICO ENXERGUE O VALOR CERTO.                        
030000     MOVE PAGTO-REQUEST-ID TO REQUEST-ID.                                 
030100     READ SOLICIT RECORD                                                  
030200         INVALID KEY                                                      
030300*    CONFIRMACAO SEM SOLICITACAO CORRESPONDENTE - NAO DEVERIA             
030400*    ACONTECER EM PRODUCAO, MAS E IGNORADA SEM ABORTAR O LOTE.            
030500            GO TO 0300-EXIT.                                              
030600     IF REQID-SEG1 IS NOT WS-CLASSE-HEXA                                  
030700        DISPLAY 'SOLPAGTO-COB - REQUEST-ID COM SEGMENTO NAO '             
030800                'HEXADECIMAL: ' REQUEST-ID.                               
030900     IF STATUS = 'VALIDADO'                                               
031000        PERFORM 0500-CONFIRMA-PAGAMENTO THRU 0500-EXIT                    
031100        GO TO 0300-EXIT.                                                  
031200     IF STATUS = 'PENDENTE'                                               
031300*    JA PROCESSADO ANTERIORMENTE (VRS 1.1) - DESCARTA SEM                 
031400*    GRAVAR NOVO EVENTO DE HISTORICO, PARA NAO DUPLICAR.                  
031500        GO TO 0300-EXIT.                                                  
031600*    QUALQUER OUTRO STATUS - EVENTO FORA DE ORDEM - DESCARTA              
031700 0300-EXIT.                                                               
031800     EXIT.                                                                
031900*                                                                         
032000*    CONFIRMACAO ACEITA - A SOLICITACAO PASSA DE "VALIDADO" PARA          
032100*    "PENDENTE" (AGUARDANDO SUBSCRICAO) E GANHA MAIS UM EVENTO            
032200*    DE HISTORICO. FINISHED-AT NAO E TOCADO - "PENDENTE" NAO E            
032300*    STATUS TERMINAL.                                                     
032400 0500-CONFIRMA-PAGAMENTO.                                                 
032500     PERFORM 0700-MONTA-TIMESTAMP THRU 0700-EXIT.                         
032600*    TIMESTAMP MONTADO ANTES DE ALTERAR O STATUS, PARA QUE O              
032700*    HORARIO GRAVADO NO HISTORICO REFLITA O MOMENTO REAL.                 
032800     MOVE 'PENDENTE' TO STATUS.                                           
032900     REWRITE REG-SOLICITACAO.                                             
033000*    SE A REWRITE FALHAR, NAO GRAVAMOS O EVENTO DE HISTORICO -            
033100*    O REGISTRO MESTRE E A FONTE DA VERDADE DO STATUS.                    
033200     IF WS-STATUS-SOL NOT = '00'                                          
033300        DISPLAY 'SOLPAGTO-COB - ERRO REWRITE SOLICIT.DAT '                
033400                WS-STATUS-SOL                                             
033500        GO TO 0500-EXIT.                                                  
033600*    SEQUENCIA SEMPRE 3 - OS EVENTOS 1 (SOLINTK-COB) E 2                  
033700*    (SOLVALID-COB) JA FORAM GRAVADOS ANTES DESTE PASSO.                  
033800     MOVE 3 TO WS-HIST-SEQ-NO.                                            
033900     MOVE REQUEST-ID TO HIST-REQUEST-ID.                                  
034000     MOVE WS-HIST-SEQ-NO TO HIST-SEQ-NO.                                  
034100     MOVE 'PENDENTE' TO HIST-STATUS.                                      
034200     MOVE WS-TIMESTAMP-MONTADO TO HIST-TIMESTAMP.                         
034300     MOVE 'Pagamento confirmado, aguardando subscricao'                   
034400          TO HIST-OBSERVATION.                                            
034500     WRITE REG-HISTORICO.                                                 
034600 0500-EXIT.                                                               
034700     EXIT.                                                                
034800*                                                                         
034900*    ROTINA DE SECULO INCLUIDA NO CHAMADO 4471 (VIDE VRS 1.3),            
035000*    TESTADA NA VIRADA DO ANO 2000 (VRS 1.4) SEM PENDENCIAS.              
035100 0700-MONTA-TIMESTAMP.                                                    
035200     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
035300     ACCEPT WS-HORA-SISTEMA FROM TIME.                                    
035400     IF WS-DATA-AA < 50                                                   
035500        MOVE 20 TO WS-SECULO                                              
035600        GO TO 0710-COMPOE.                                                
035700*    SECULO 20 OU 21 DECIDIDO PELO PIVOT 50 (VRS 1.3/1.4).                
035800     MOVE 19 TO WS-SECULO.                                                
035900 0710-COMPOE.                                                             
036000     COMPUTE WS-TS-ANO = WS-SECULO * 100 + WS-DATA-AA.                    
036100     MOVE WS-DATA-MM TO WS-TS-MES.                                        
036200     MOVE WS-DATA-DD TO WS-TS-DIA.                                        
036300     MOVE WS-HORA-HH TO WS-TS-HORA.                                       
036400     MOVE WS-HORA-MN TO WS-TS-MIN.                                        
036500     MOVE WS-HORA-SS TO WS-TS-SEG.                                        
036600 0700-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900*    FECHA OS TRES ARQUIVOS AO FINAL DO CICLO.                            
037000 0900-ENCERRA-ARQUIVOS.                                                   
037100*    NENHUM TESTE DE FILE STATUS AQUI - SE O CLOSE FALHAR NESTE           
037200*    PONTO O JOB JA TERMINOU O PROCESSAMENTO DE QUALQUER FORMA.           
037300     CLOSE SOLICIT HISTORIC PAGTO.                                        
037400 0900-EXIT.                                                               
037500     EXIT.                                                                
