000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SOLINTK-COB.                                                 
000300 AUTHOR. R RAMOS.                                                         
000400 INSTALLATION. SEGUROS ATLAS S/A.                                         
000500 DATE-WRITTEN. 02/05/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPTO PROCESSAMENTO DE DADOS.                    
000800*    SEGUROS ATLAS S / A                                                  
000900*    ANALISTA         :R RAMOS                                            
001000*    PROGRAMADOR(A)   :R RAMOS                                            
001100*    FINALIDADE       :VALIDACAO DE ENTRADA E EFETIVACAO DAS              
001200*                      SOLICITACOES DE APOLICE PENDENTES                  
001300*    DATA             :02/05/1990                                         
001400*                                                                         
001500*    ESTE PROGRAMA E O PRIMEIRO PASSO DO LOTE NOTURNO DE                  
001600*    APOLICES. ELE VARRE O ARQUIVO MESTRE SOLICIT.DAT (GRAVADO            
001700*    PELO SISTEMA DE CAPTACAO ON-LINE, FORA DESTE JOB) A PROCURA          
001800*    DE REGISTROS AINDA SEM STATUS (CAMPO STATUS EM BRANCO) - SAO         
001900*    ESTES OS CANDIDATOS RECEM-CHEGADOS QUE AINDA NAO PASSARAM            
002000*    PELA TRIAGEM DE COBERTURAS. UMA VEZ TRIADA, A SOLICITACAO            
002100*    OU VIRA RECEBIDO (E SEGUE PARA SOLVALID-COB) OU E DESCARTADA         
002200*    NA HORA, SEM NUNCA TER EXISTIDO DO PONTO DE VISTA DO                 
002300*    HISTORICO DE APOLICE.                                                
002400*                                                                         
002500*    VRS              DATA              DESCRICAO                         
002600*    1.0              02/05/1990        IMPLANTACAO - VARRE               
002700*                                        SOLICIT.DAT A PROCURA            
002800*                                        DE CANDIDATAS (STATUS            
002900*                                        EM BRANCO)                       
003000*    1.1              14/11/1991        RR  - SOMA DAS COBER-             
003100*                                        TURAS PASSA A REJEI-             
003200*                                        TAR QUANDO MAIOR QUE             
003300*                                        O CAPITAL SEGURADO               
003400*    1.2              06/09/1993        RR  - INCLUIDA REJEI-             
003500*                                        CAO POR COBERTURA                
003600*                                        ZERADA OU NEGATIVA               
003700*    1.3              25/02/1996        MSILVA - PRIMEIRO RE-             
003800*                                        GISTRO DO HISTORICO              
003900*                                        PASSA A SER GRAVADO              
004000*                                        AQUI E NAO NA ORIGEM             
004100*    1.4              17/06/1998        RR  - CHAMADO 4471                
004200*                                        REVISAO GERAL P/ ANO             
004300*                                        2000 (BUG DO MILENIO)            
004400*                                        - ROTINA DE SECULO               
004500*                                        NA MONTAGEM DA DATA              
004600*    1.5              09/01/1999        RR  - CHAMADO 4512                
004700*                                        TESTE VIRADA DE SECULO           
004800*                                        CONCLUIDO SEM PENDEN-            
004900*                                        CIAS                             
005000*    1.6              19/08/2002        MSILVA - CHAMADO 4890             
005100*                                        SOLICITACAO SEM NE-              
005200*                                        NHUMA COBERTURA PASSA            
005300*                                        A SER REJEITADA                  
005400*    1.7              29/08/2007        JK  - CHAMADO 5481                
005500*                                        INCLUIDO SPECIAL-NAMES           
005600*                                        COM CLASSE DE TESTE              
005700*                                        WS-CLASSE-HEXA PARA              
005800*                                        CONFERIR O FORMATO DO            
005900*                                        SEGMENTO REQID-SEG1 DO           
006000*                                        REQUEST-ID (VIDE 0150)           
006100*                                                                         
006200*    OBSERVACAO GERAL: O CAMPO REQUEST-ID E UM IDENTIFICADOR              
006300*    EXTERNO (FORMATO PARECIDO COM UUID) GERADO PELO SISTEMA DE           
006400*    CAPTACAO. ELE NAO E GERADO POR ESTE JOB E NAO DEVE SER               
006500*    RECALCULADO AQUI - SOMENTE LIDO, TESTADO E GRAVADO DE VOLTA          
006600*    NOS REGISTROS DE HISTORICO.                                          
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900*    A CLASSE WS-CLASSE-HEXA ABAIXO NAO TEM NENHUMA RELACAO COM           
007000*    LOCALE OU MOEDA - ELA EXISTE SOMENTE PARA VALIDAR QUE O              
007100*    PRIMEIRO BLOCO DO REQUEST-ID (REQID-SEG1, 8 POSICOES) E              
007200*    COMPOSTO SO POR DIGITOS HEXADECIMAIS (0-9, A-F, MAIUSCULO            
007300*    OU MINUSCULO), COMO QUALQUER UUID BEM FORMADO DEVE SER.              
007400*    REQID-SEG1 NUNCA VEM COM BRANCOS A DIREITA (O CAMPO SEMPRE           
007500*    CHEGA CHEIO DA ORIGEM), ENTAO NAO PRECISAMOS INCLUIR O               
007600*    CARACTER BRANCO NA CLASSE, AO CONTRARIO DO QUE FOI FEITO             
007700*    EM SOLLIM-COB PARA CAMPOS DE TAMANHO VARIAVEL PREENCHIDOS            
007800*    COM ESPACOS.                                                         
007900 SPECIAL-NAMES.                                                           
008000     CLASS WS-CLASSE-HEXA IS '0' THRU '9'                                 
008100                              'A' THRU 'F'                                
008200                              'a' THRU 'f'.                               
008300 INPUT-OUTPUT SECTION.                                                    
008400 FILE-CONTROL.                                                            
008500*    SOLICIT.DAT E O MESTRE DE SOLICITACOES - INDEXADO PELA               
008600*    CHAVE EXTERNA CHAVE-SOLICITACAO (REQUEST-ID) PORQUE NAO              
008700*    EXISTE AQUI NENHUM NUMERO SEQUENCIAL INTERNO GERADO POR              
008800*    ESTE SISTEMA. ACESSO DINAMICO PORQUE O PROGRAMA TANTO                
008900*    VARRE O ARQUIVO INTEIRO (READ NEXT) QUANTO REESCREVE                 
009000*    (REWRITE) E APAGA (DELETE) O REGISTRO CORRENTE.                      
009100     SELECT SOLICIT ASSIGN TO DISK                                        
009200                 ORGANIZATION INDEXED                                     
009300                 ACCESS MODE DYNAMIC                                      
009400                 RECORD KEY CHAVE-SOLICITACAO                             
009500                 FILE STATUS WS-STATUS-SOL.                               
009600*                                                                         
009700*    HISTORIC.DAT E O DIARIO DE BORDO DE CADA SOLICITACAO -               
009800*    SEQUENCIAL, SOMENTE ACRESCIMO (OPEN EXTEND), NUNCA E LIDO            
009900*    OU ALTERADO POR ESTE PROGRAMA.                                       
010000     SELECT HISTORIC ASSIGN TO DISK                                       
010100                 ORGANIZATION LINE SEQUENTIAL                             
010200                 FILE STATUS WS-STATUS-HIST.                              
010300*                                                                         
010400 DATA DIVISION.                                                           
010500 FILE SECTION.                                                            
010600*                                                                         
010700*    RECORD LAYOUT - SOLICITACAO DE APOLICE (MESTRE)                      
010800*    CADA REGISTRO REPRESENTA UM PEDIDO DE APOLICE, DESDE A               
010900*    CAPTACAO ATE A DECISAO FINAL (APROVADA OU REJEITADA). O              
011000*    CAMPO STATUS CARREGA TODO O CICLO DE VIDA DA SOLICITACAO -           
011100*    EM BRANCO (CANDIDATA), RECEBIDO, EM ANALISE, APROVADA OU             
011200*    REJEITADA - E SO ESTE PROGRAMA E AUTORIZADO A MOVER UMA              
011300*    SOLICITACAO DE "EM BRANCO" PARA "RECEBIDO" (OU DESCARTA-LA).         
011400 FD  SOLICIT                                                              
011500     LABEL RECORD STANDARD                                                
011600     VALUE OF FILE-ID 'SOLICIT.DAT'                                       
011700     RECORD CONTAINS 1668 CHARACTERS.                                     
011800 01  REG-SOLICITACAO.                                                     
011900*    CHAVE EXTERNA - IDENTIFICADOR UNICO DA SOLICITACAO, NO               
012000*    FORMATO TIPO UUID (8-4-4-4-12 CARACTERES SEPARADOS POR               
012100*    HIFEN). O REDEFINES ABAIXO (REQUEST-ID-R) EXISTE SO PARA             
012200*    PERMITIR TESTAR/EXIBIR OS BLOCOS SEPARADAMENTE - O CAMPO             
012300*    CONTINUA SENDO GRAVADO E COMPARADO COMO UMA STRING UNICA.            
012400     05  CHAVE-SOLICITACAO.                                               
012500         10  REQUEST-ID          PIC X(36).                               
012600     05  REQUEST-ID-R REDEFINES CHAVE-SOLICITACAO.                        
012700         10  REQID-SEG1          PIC X(08).                               
012800         10  FILLER              PIC X(01).                               
012900         10  REQID-SEG2          PIC X(04).                               
013000         10  FILLER              PIC X(01).                               
013100         10  REQID-SEG3          PIC X(04).                               
013200         10  FILLER              PIC X(01).                               
013300         10  REQID-SEG4          PIC X(04).                               
013400         10  FILLER              PIC X(01).                               
013500         10  REQID-SEG5          PIC X(12).                               
013600*    DADOS DO CLIENTE E DO PRODUTO CONTRATADO.                            
013700     05  CUSTOMER-ID             PIC X(36).                               
013800     05  PRODUCT-ID              PIC X(20).                               
013900     05  CATEGORY                PIC X(12).                               
014000     05  SALES-CHANNEL           PIC X(20).                               
014100     05  PAYMENT-METHOD          PIC X(20).                               
014200     05  TOTAL-MONTHLY-PREMIUM   PIC S9(08)V9(02).                        
014300     05  INSURED-AMOUNT          PIC S9(10)V9(02).                        
014400*    TABELA DE COBERTURAS CONTRATADAS - ATE 20 LINHAS, SOMENTE            
014500*    COVERAGE-COUNT POSICOES SAO VALIDAS, O RESTO E LIXO/ESPACO           
014600*    DEIXADO PELA CAPTACAO.                                               
014700     05  COVERAGE-COUNT          PIC 9(02).                               
014800     05  COVERAGE-TABLE OCCURS 20 TIMES.                                  
014900         10  COVERAGE-NAME       PIC X(30).                               
015000         10  COVERAGE-AMOUNT     PIC S9(10)V9(02).                        
015100*    TABELA DE ASSISTENCIAS CONTRATADAS - NAO ENTRA NA SOMA DE            
015200*    COBERTURAS, SOMENTE REGISTRADA PARA CONSULTA (SOLSUBSC-COB           
015300*    E SOLVALID-COB NAO ALTERAM ESTA TABELA).                             
015400     05  ASSISTANCE-COUNT        PIC 9(02).                               
015500     05  ASSISTANCE-TABLE OCCURS 20 TIMES.                                
015600         10  ASSISTANCE-NAME     PIC X(30).                               
015700     05  STATUS                  PIC X(10).                               
015800*    DATA/HORA DE CRIACAO DA SOLICITACAO - GRAVADA POR ESTE               
015900*    PROGRAMA NO MOMENTO EM QUE ACEITA A SOLICITACAO (PASSO               
016000*    0500). O REDEFINES SEPARA OS COMPONENTES PARA PODER MONTAR           
016100*    O TIMESTAMP NO FORMATO AAAA-MM-DD.HH.MM.SS.                          
016200     05  CREATED-AT              PIC X(19).                               
016300     05  CREATED-AT-R REDEFINES CREATED-AT.                               
016400         10  CREATED-ANO         PIC X(04).                               
016500         10  FILLER              PIC X(01).                               
016600         10  CREATED-MES         PIC X(02).                               
016700         10  FILLER              PIC X(01).                               
016800         10  CREATED-DIA         PIC X(02).                               
016900         10  FILLER              PIC X(01).                               
017000         10  CREATED-HORA        PIC X(02).                               
017100         10  FILLER              PIC X(01).                               
017200         10  CREATED-MIN         PIC X(02).                               
017300         10  FILLER              PIC X(01).                               
017400         10  CREATED-SEG         PIC X(02).                               
017500*    DATA/HORA DA DECISAO FINAL (APROVADA OU REJEITADA) -                 
017600*    PERMANECE EM BRANCO ATE QUE SOLVALID-COB GRAVE A DECISAO,            
017700*    E NUNCA MAIS E TOCADA DEPOIS DISSO.                                  
017800     05  FINISHED-AT             PIC X(19).                               
017900     05  FINISHED-AT-R REDEFINES FINISHED-AT.                             
018000         10  FINISHED-ANO        PIC X(04).                               
018100         10  FILLER              PIC X(01).                               
018200         10  FINISHED-MES        PIC X(02).                               
018300         10  FILLER              PIC X(01).                               
018400         10  FINISHED-DIA        PIC X(02).                               
018500         10  FILLER              PIC X(01).                               
018600         10  FINISHED-HORA       PIC X(02).                               
018700         10  FILLER              PIC X(01).                               
018800         10  FINISHED-MIN        PIC X(02).                               
018900         10  FILLER              PIC X(01).                               
019000         10  FINISHED-SEG        PIC X(02).                               
019100     05  FILLER                  PIC X(10) VALUE SPACES.                  
019200*                                                                         
019300*    RECORD LAYOUT - HISTORICO DE SOLICITACAO                             
019400*    UMA LINHA POR EVENTO DE CICLO DE VIDA (RECEBIDO, EM ANALISE,         
019500*    APROVADA, REJEITADA ...). HIST-OBSERVATION TRAZ O TEXTO              
019600*    LIVRE EXPLICANDO O EVENTO - PARA REJEICOES POR LIMITE DE             
019700*    CAPITAL, ESTE TEXTO VEM PRONTO DE SOLLIM-COB.                        
019800 FD  HISTORIC                                                             
019900     LABEL RECORD STANDARD                                                
020000     VALUE OF FILE-ID 'HISTORIC.DAT'                                      
020100     RECORD CONTAINS 174 CHARACTERS.                                      
020200 01  REG-HISTORICO.                                                       
020300     05  HIST-REQUEST-ID         PIC X(36).                               
020400     05  HIST-SEQ-NO             PIC 9(04).                               
020500     05  HIST-STATUS             PIC X(10).                               
020600     05  HIST-TIMESTAMP          PIC X(19).                               
020700     05  HIST-OBSERVATION        PIC X(100).                              
020800     05  FILLER                  PIC X(05) VALUE SPACES.                  
020900*                                                                         
021000 WORKING-STORAGE SECTION.                                                 
021100*    ITEM 77 - NUMERO DE SEQUENCIA DO EVENTO DE HISTORICO GRAVADO         
021200*    POR ESTE PROGRAMA. FICA NO TOPO DA WORKING-STORAGE, NA               
021300*    FRENTE DE QUALQUER GRUPO 01, CONFORME O PADRAO DA CASA PARA          
021400*    ITENS 77 ISOLADOS (CONTADORES E FLAGS QUE NAO PRECISAM DE            
021500*    SUBDIVISAO EM GRUPO).                                                
021600 77  WS-HIST-SEQ-NO              PIC 9(04) COMP.                          
021700*    STATUS DE ARQUIVO - DOIS BYTES CADA, PADRAO COBOL (00 = OK).         
021800 01  WS-STATUS-SOL               PIC X(02) VALUE SPACES.                  
021900 01  WS-STATUS-HIST              PIC X(02) VALUE SPACES.                  
022000*    FLAG DE FIM DE ARQUIVO DA LEITURA SEQUENCIAL DE SOLICIT.DAT.         
022100 01  WS-FIM-SOLICITACAO          PIC X(01) VALUE 'N'.                     
022200     88  FIM-SOLICITACAO             VALUE 'S'.                           
022300*    FLAG DE RESULTADO DA TRIAGEM DE COBERTURAS (PASSO 0400) -            
022400*    'S' SIGNIFICA QUE A SOLICITACAO PODE SER ACEITA, 'N' QUE             
022500*    DEVE SER DESCARTADA NA HORA.                                         
022600 01  WS-FLAG-VALIDA              PIC X(01) VALUE 'S'.                     
022700     88  SOLICITACAO-VALIDA          VALUE 'S'.                           
022800     88  SOLICITACAO-INVALIDA        VALUE 'N'.                           
022900*    SUBSCRITO DA TABELA DE COBERTURAS - DECLARADO COMP PORQUE            
023000*    E USADO SOMENTE COMO INDICE/CONTADOR, NUNCA IMPRESSO.                
023100 01  WS-IX-COBERTURA             PIC 9(02) COMP.                          
023200*    ACUMULADOR DA SOMA DAS COBERTURAS CONTRATADAS - COMPARADO            
023300*    CONTRA INSURED-AMOUNT NO PASSO 0400.                                 
023400 01  WS-SOMA-COBERTURAS          PIC S9(10)V9(02).                        
023500*                                                                         
023600*    DATA E HORA DO SISTEMA OPERACIONAL, LIDAS PELO ACCEPT ...            
023700*    FROM DATE/TIME EM 0700-MONTA-TIMESTAMP.                              
023800 01  WS-DATA-SISTEMA.                                                     
023900     05  WS-DATA-AA              PIC 9(02).                               
024000     05  WS-DATA-MM              PIC 9(02).                               
024100     05  WS-DATA-DD              PIC 9(02).                               
024200 01  WS-HORA-SISTEMA.                                                     
024300     05  WS-HORA-HH              PIC 9(02).                               
024400     05  WS-HORA-MN              PIC 9(02).                               
024500     05  WS-HORA-SS              PIC 9(02).                               
024600     05  WS-HORA-CS              PIC 9(02).                               
024700*    SECULO CALCULADO (19 OU 20) - VIDE ROTINA DO CHAMADO 4471,           
024800*    VRS 1.4, PARA NAO REPETIR O BUG DO MILENIO DE OUTROS                 
024900*    SISTEMAS DA CASA.                                                    
025000 01  WS-SECULO                   PIC 9(02) COMP.                          
025100*    TIMESTAMP MONTADO NO FORMATO GRAVADO EM CREATED-AT/                  
025200*    HIST-TIMESTAMP (AAAA-MM-DD.HH.MM.SS).                                
025300 01  WS-TIMESTAMP-MONTADO.                                                
025400     05  WS-TS-ANO               PIC 9(04).                               
025500     05  FILLER                  PIC X(01) VALUE '-'.                     
025600     05  WS-TS-MES               PIC 9(02).                               
025700     05  FILLER                  PIC X(01) VALUE '-'.                     
025800     05  WS-TS-DIA               PIC 9(02).                               
025900     05  FILLER                  PIC X(01) VALUE '-'.                     
026000     05  WS-TS-HORA              PIC 9(02).                               
026100     05  FILLER                  PIC X(01) VALUE '.'.                     
026200     05  WS-TS-MIN               PIC 9(02).                               
026300     05  FILLER                  PIC X(01) VALUE '.'.                     
026400     05  WS-TS-SEG               PIC 9(02).                               
026500*                                                                         
026600 PROCEDURE DIVISION.                                                      
026700*                                                                         
026800*    PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, VARRE SOLICIT.DAT            
026900*    INTEIRO PROCESSANDO CADA CANDIDATA ENCONTRADA, E ENCERRA.            
027000*    ESTE PROGRAMA RODA UMA VEZ POR CICLO DE LOTE NOTURNO, ANTES          
027100*    DE SOLVALID-COB.                                                     
027200 0000-PRINCIPAL.                                                          
027300     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.                           
027400     PERFORM 0200-PROCESSA-SOLICITACOES THRU 0200-EXIT                    
027500         UNTIL FIM-SOLICITACAO.                                           
027600     PERFORM 0900-ENCERRA-ARQUIVOS THRU 0900-EXIT.                        
027700     STOP RUN.                                                            
027800*                                                                         
027900*    ABRE O MESTRE EM I-O (PRECISA REESCREVER E APAGAR REGISTROS)         
028000*    E O HISTORICO EM EXTEND (SOMENTE ACRESCIMO). EM SEGUIDA JA           
028100*    POSICIONA A PRIMEIRA LEITURA PARA O LACO PRINCIPAL.                  
028200 0100-ABRE-ARQUIVOS.                                                      
028300     OPEN I-O SOLICIT.                                                    
028400     IF WS-STATUS-SOL NOT = '00'                                          
028500        DISPLAY 'SOLINTK-COB - ERRO ABERTURA SOLICIT.DAT '                
028600                WS-STATUS-SOL                                             
028700        STOP RUN.                                                         
028800     OPEN EXTEND HISTORIC.                                                
028900     IF WS-STATUS-HIST NOT = '00'                                         
029000        DISPLAY 'SOLINTK-COB - ERRO ABERTURA HISTORIC.DAT '               
029100                WS-STATUS-HIST                                            
029200        STOP RUN.                                                         
029300     PERFORM 0150-LE-PROXIMA THRU 0150-EXIT.                              
029400 0100-EXIT.                                                               
029500     EXIT.                                                                
029600*                                                                         
029700*    CANDIDATA A SOLICITACAO E TODO REGISTRO GRAVADO AINDA                
029800*    SEM STATUS (ORIGEM DEIXA O CAMPO EM BRANCO). A LEITURA E             
029900*    SEQUENCIAL (READ NEXT), POR ISSO O PROGRAMA VARRE O ARQUIVO          
030000*    NA ORDEM FISICA/CHAVE, NAO IMPORTA A ORDEM DE CHEGADA.               
030100*                                                                         
030200*    DESDE O CHAMADO 5481, APROVEITAMOS A LEITURA PARA CONFERIR           
030300*    DE PASSAGEM SE O PRIMEIRO BLOCO DO REQUEST-ID (REQID-SEG1)           
030400*    E REALMENTE HEXADECIMAL - ISSO NAO MUDA O FLUXO NEM REJEITA          
030500*    NADA, E SOMENTE UM ALERTA NO CONSOLE PARA O OPERADOR                 
030600*    DESCONFIAR DE UMA POSSIVEL CORRUPCAO NA CAPTACAO ON-LINE.            
030700 0150-LE-PROXIMA.                                                         
030800     READ SOLICIT NEXT RECORD                                             
030900         AT END                                                           
031000            MOVE 'S' TO WS-FIM-SOLICITACAO                                
031100            GO TO 0150-EXIT.                                              
031200     IF WS-STATUS-SOL NOT = '00'                                          
031300        DISPLAY 'SOLINTK-COB - ERRO LEITURA SOLICIT.DAT '                 
031400                WS-STATUS-SOL                                             
031500        MOVE 'S' TO WS-FIM-SOLICITACAO                                    
031600        GO TO 0150-EXIT.                                                  
031700     IF REQID-SEG1 IS NOT WS-CLASSE-HEXA                                  
031800        DISPLAY 'SOLINTK-COB - REQUEST-ID COM SEGMENTO NAO '              
031900                'HEXADECIMAL: ' REQUEST-ID.                               
032000 0150-EXIT.                                                               
032100     EXIT.                                                                
032200*                                                                         
032300*    PARAGRAFO DISPATCHER - IGNORA SOLICITACOES QUE JA TEM                
032400*    STATUS (NAO SAO CANDIDATAS, FORAM DEIXADAS NO ARQUIVO POR            
032500*    OUTRO CICLO) E ENCAMINHA AS CANDIDATAS PARA A TRIAGEM DE             
032600*    COBERTURAS.                                                          
032700 0200-PROCESSA-SOLICITACOES.                                              
032800     IF STATUS NOT = SPACES                                               
032900        GO TO 0280-PROXIMO.                                               
033000     PERFORM 0300-SOMA-COBERTURAS THRU 0300-EXIT.                         
033100     PERFORM 0400-VALIDA-COBERTURAS THRU 0400-EXIT.                       
033200     IF SOLICITACAO-VALIDA                                                
033300        PERFORM 0500-ACEITA-SOLICITACAO THRU 0500-EXIT                    
033400        GO TO 0280-PROXIMO.                                               
033500     PERFORM 0600-REJEITA-SOLICITACAO THRU 0600-EXIT.                     
033600 0280-PROXIMO.                                                            
033700     PERFORM 0150-LE-PROXIMA THRU 0150-EXIT.                              
033800 0200-EXIT.                                                               
033900     EXIT.                                                                
034000*                                                                         
034100*    SOMA TODAS AS COBERTURAS CONTRATADAS (POSICOES 1 ATE                 
034200*    COVERAGE-COUNT DA TABELA) PARA COMPARAR CONTRA O CAPITAL             
034300*    SEGURADO NO PASSO SEGUINTE.                                          
034400 0300-SOMA-COBERTURAS.                                                    
034500     MOVE ZEROS TO WS-SOMA-COBERTURAS.                                    
034600     MOVE 1 TO WS-IX-COBERTURA.                                           
034700 0310-SOMA-LOOP.                                                          
034800     IF WS-IX-COBERTURA > COVERAGE-COUNT                                  
034900        GO TO 0300-EXIT.                                                  
035000     ADD COVERAGE-AMOUNT(WS-IX-COBERTURA)                                 
035100         TO WS-SOMA-COBERTURAS.                                           
035200     ADD 1 TO WS-IX-COBERTURA.                                            
035300     GO TO 0310-SOMA-LOOP.                                                
035400 0300-EXIT.                                                               
035500     EXIT.                                                                
035600*                                                                         
035700*    REJEITA QUANDO NAO HA COBERTURA, QUANDO A SOMA ULTRAPASSA            
035800*    O CAPITAL SEGURADO OU QUANDO ALGUMA COBERTURA E <= ZERO.             
035900*    AS TRES REGRAS FORAM INCLUIDAS EM CHAMADOS SEPARADOS (VIDE           
036000*    VRS 1.1, 1.2 E 1.6 NO CABECALHO) E CONTINUAM VALENDO JUNTAS.         
036100 0400-VALIDA-COBERTURAS.                                                  
036200     SET SOLICITACAO-VALIDA TO TRUE.                                      
036300     IF COVERAGE-COUNT = 0                                                
036400        SET SOLICITACAO-INVALIDA TO TRUE                                  
036500        GO TO 0400-EXIT.                                                  
036600     IF WS-SOMA-COBERTURAS > INSURED-AMOUNT                               
036700        SET SOLICITACAO-INVALIDA TO TRUE                                  
036800        GO TO 0400-EXIT.                                                  
036900     MOVE 1 TO WS-IX-COBERTURA.                                           
037000 0410-VERIFICA-POSITIVO.                                                  
037100     IF WS-IX-COBERTURA > COVERAGE-COUNT                                  
037200        GO TO 0400-EXIT.                                                  
037300     IF COVERAGE-AMOUNT(WS-IX-COBERTURA) NOT > ZEROS                      
037400        SET SOLICITACAO-INVALIDA TO TRUE                                  
037500        GO TO 0400-EXIT.                                                  
037600     ADD 1 TO WS-IX-COBERTURA.                                            
037700     GO TO 0410-VERIFICA-POSITIVO.                                        
037800 0400-EXIT.                                                               
037900     EXIT.                                                                
038000*                                                                         
038100*    SOLICITACAO PASSOU NA TRIAGEM - VIRA "RECEBIDO", GANHA               
038200*    CREATED-AT E GRAVA O PRIMEIRO EVENTO DO HISTORICO (DESDE A           
038300*    VRS 1.3 ESTE PRIMEIRO REGISTRO E GRAVADO AQUI, NAO MAIS              
038400*    NA ORIGEM).                                                          
038500 0500-ACEITA-SOLICITACAO.                                                 
038600     PERFORM 0700-MONTA-TIMESTAMP THRU 0700-EXIT.                         
038700     MOVE 'RECEBIDO' TO STATUS.                                           
038800     MOVE WS-TIMESTAMP-MONTADO TO CREATED-AT.                             
038900     MOVE SPACES TO FINISHED-AT.                                          
039000     REWRITE REG-SOLICITACAO.                                             
039100     IF WS-STATUS-SOL NOT = '00'                                          
039200        DISPLAY 'SOLINTK-COB - ERRO REWRITE SOLICIT.DAT '                 
039300                WS-STATUS-SOL                                             
039400        STOP RUN.                                                         
039500     MOVE 1 TO WS-HIST-SEQ-NO.                                            
039600     MOVE REQUEST-ID TO HIST-REQUEST-ID.                                  
039700     MOVE WS-HIST-SEQ-NO TO HIST-SEQ-NO.                                  
039800     MOVE 'RECEBIDO' TO HIST-STATUS.                                      
039900     MOVE WS-TIMESTAMP-MONTADO TO HIST-TIMESTAMP.                         
040000     MOVE 'Solicitacao recebida' TO HIST-OBSERVATION.                     
040100     WRITE REG-HISTORICO.                                                 
040200 0500-EXIT.                                                               
040300     EXIT.                                                                
040400*                                                                         
040500*    SOLICITACAO REPROVADA NA ENTRADA NUNCA CHEGA A EXISTIR -             
040600*    O REGISTRO CANDIDATO E DESCARTADO DO MESTRE, SEM GRAVAR              
040700*    NENHUM EVENTO DE HISTORICO (NAO HA HISTORICO PARA UMA                
040800*    SOLICITACAO QUE NUNCA FOI "RECEBIDA").                               
040900 0600-REJEITA-SOLICITACAO.                                                
041000     DELETE SOLICIT RECORD.                                               
041100     IF WS-STATUS-SOL NOT = '00'                                          
041200        DISPLAY 'SOLINTK-COB - ERRO DELETE SOLICIT.DAT '                  
041300                WS-STATUS-SOL.                                            
041400 0600-EXIT.                                                               
041500     EXIT.                                                                
041600*                                                                         
041700*    ROTINA DE SECULO INCLUIDA NO CHAMADO 4471 (VIDE VRS 1.4) -           
041800*    ANO DE DOIS DIGITOS VINDO DO ACCEPT FROM DATE, MENOR QUE 50          
041900*    VIRA 20XX, CASO CONTRARIO 19XX. TESTADA NA VIRADA DO ANO             
042000*    2000 (VRS 1.5) SEM PENDENCIAS.                                       
042100 0700-MONTA-TIMESTAMP.                                                    
042200     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
042300     ACCEPT WS-HORA-SISTEMA FROM TIME.                                    
042400     IF WS-DATA-AA < 50                                                   
042500        MOVE 20 TO WS-SECULO                                              
042600        GO TO 0710-COMPOE.                                                
042700     MOVE 19 TO WS-SECULO.                                                
042800 0710-COMPOE.                                                             
042900     COMPUTE WS-TS-ANO = WS-SECULO * 100 + WS-DATA-AA.                    
043000     MOVE WS-DATA-MM TO WS-TS-MES.                                        
043100     MOVE WS-DATA-DD TO WS-TS-DIA.                                        
043200     MOVE WS-HORA-HH TO WS-TS-HORA.                                       
043300     MOVE WS-HORA-MN TO WS-TS-MIN.                                        
043400     MOVE WS-HORA-SS TO WS-TS-SEG.                                        
043500 0700-EXIT.                                                               
043600     EXIT.                                                                
043700*                                                                         
043800*    FECHA OS DOIS ARQUIVOS AO FINAL DO CICLO.                            
043900 0900-ENCERRA-ARQUIVOS.                                                   
044000     CLOSE SOLICIT HISTORIC.                                              
044100 0900-EXIT.                                                               
044200     EXIT.                                                                
